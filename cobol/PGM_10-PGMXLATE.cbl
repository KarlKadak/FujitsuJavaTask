000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMXLATE.
000300 AUTHOR.        R ALEMAN.
000400 INSTALLATION.  DEPTO PROCESO DE DATOS - RUTA CELERE.
000500 DATE-WRITTEN.  05/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*    SUBRUTINA PGMXLATE                                         *
001100*    ====================                                       *
001200*    TRADUCTOR DE CODIGOS DE TEXTO LIBRE A CODIGO CANONICO.     *
001300*    RECIBE POR LINKAGE UN TIPO DE TRADUCCION (CIUDAD, VEHIC-   *
001400*    ULO, METRICA O TIPO DE VALOR) Y EL TEXTO DE ENTRADA; DEV-  *
001500*    UELVE EL CODIGO CANONICO DE 10 POSICIONES O 'UNKNOWN' SI   *
001600*    EL TEXTO NO SE RECONOCE.  ES INVOCADA POR CALL DINAMICO    *
001700*    DESDE PGMTARIF (TARIFICACION) Y PGMINITF (ALTA DE REGLAS). *
001800*                                                                *
001900******************************************************************
002000*                  HISTORIAL DE MODIFICACIONES                  *
002100******************************************************************
002200* FECHA     AUTOR   TICKET      DESCRIPCION                     *
002300* --------  ------  ----------  ------------------------------- *
002400* 05/03/87  RAL     RC-0041     VERSION ORIGINAL - TRADUCE SOLO *
002500*                               CODIGO DE CIUDAD PARA EL MOTOR  *
002600*                               DE TARIFAS DE FLETE.            *
002700* 19/11/88  RAL     RC-0097     SE AGREGA TRADUCCION DE TIPO DE *
002800*                               VEHICULO (AUTO/FURGON/BICI).    *
002900* 14/04/91  MGV     RC-0188     SE NORMALIZA ENTRADA A MAYUSC.  *
003000*                               ANTES DE COMPARAR (ERA SENSIBLE *
003100*                               A MINUSCULAS POR ERROR).        *
003200* 02/09/93  MGV     RC-0255     SE AGREGA TRADUCCION DE METRICA *
003300*                               Y TIPO DE VALOR PARA EL NUEVO   *
003400*                               MODULO DE RECARGOS POR CLIMA.   *
003500* 22/12/96  HLR     RC-0341     REVISION GENERAL DE COMENTARIOS *
003600*                               Y LIMPIEZA DE PARRAFOS MUERTOS. *
003700* 11/08/98  HLR     RC-0379     PREPARACION PARA EL AMBIO DE    *
003800*                               SIGLO - CAMPOS DE FECHA DE ESTE *
003900*                               PROGRAMA NO SE VEN AFECTADOS,   *
004000*                               SE DEJA CONSTANCIA POR AUDITO-  *
004100*                               RIA DEL PROYECTO AS400.         *
004200* 03/02/99  HLR     RC-0382     CIERRE DEL PROYECTO Y2K PARA    *
004300*                               ESTE MODULO - SIN CAMBIOS DE    *
004400*                               FORMATO DE FECHA REQUERIDOS.    *
004500* 17/05/04  PKV     RC-0460     SE ADMITE 'PRN' COMO SINONIMO   *
004600*                               CORTO DE PARNU (PEDIDO POR EL   *
004700*                               AREA COMERCIAL DEL SUR).        *
004800* 09/10/11  PKV     RC-0533     SE REVISA LA TABLA DE SINONIMOS *
004900*                               POR PEDIDO DE SOPORTE (SIN      *
005000*                               CAMBIOS FUNCIONALES).           *
005100* 21/06/23  SJT     RC-0701     ALTA DEL SERVICIO DE REPARTO EN *
005200*                               BICICLETA - SE AGREGA EL CODIGO *
005300*                               DE VEHICULO BIKE.               *
005400* 03/11/23  SJT     RC-0713     SE AGREGA TRAZA POR DISPLAY     *
005500*                               CUANDO LA ENTRADA LLEGA EN      *
005600*                               MINUSCULAS O CON UN CARACTER    *
005700*                               INICIAL NO ALFABETICO.          *
005800******************************************************************
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CLASS MAYUSCULAS  IS 'A' THRU 'Z'
006400     CLASS MINUSCULAS  IS 'a' THRU 'z'.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*    SUBRUTINA SIN ARCHIVOS PROPIOS.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600
007700*---- NORMALIZACION DE MAYUSCULAS -------------------------------
007800 01  WS-ENTRADA-MAI           PIC X(10)   VALUE SPACES.
007900
008000 01  WS-ALFA-MINUSCULAS       PIC X(26)
008100         VALUE 'abcdefghijklmnopqrstuvwxyz'.
008200 01  WS-ALFA-MAYUSCULAS       PIC X(26)
008300         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008400
008500*---- TABLA DE CODIGOS DE CIUDAD VALIDOS (PARA VALIDACION) ------
008600 01  WS-TAB-CIUDADES-STR      PIC X(26)
008700         VALUE 'TALLINN TARTU   PARNU     '.
008800 01  WS-TAB-CIUDADES  REDEFINES WS-TAB-CIUDADES-STR.
008900     03  WS-TAB-CIUDADE       OCCURS 3 TIMES PIC X(08).
008950     03  FILLER               PIC X(02).
009000
009100*---- TABLA DE CODIGOS DE VEHICULO VALIDOS (PARA VALIDACION) ----
009200 01  WS-TAB-VEICULOS-STR      PIC X(26)
009300         VALUE 'CAR     SCOOTER BIKE      '.
009400 01  WS-TAB-VEICULOS  REDEFINES WS-TAB-VEICULOS-STR.
009500     03  WS-TAB-VEICULO       OCCURS 3 TIMES PIC X(08).
009550     03  FILLER               PIC X(02).
009600
009700*---- TABLA DE METRICAS VALIDAS (PARA VALIDACION) ---------------
009800 01  WS-TAB-METRICAS-STR      PIC X(32)
009900         VALUE 'AIRTEMP   WINDSPEED PHENOMENON  '.
010000 01  WS-TAB-METRICAS  REDEFINES WS-TAB-METRICAS-STR.
010050     03  WS-TAB-METRICA       OCCURS 3 TIMES PIC X(10).
010080     03  FILLER               PIC X(02).
010200
010300*---- CONTADOR DE INVOCACIONES E INDICE DE BUSQUEDA (BINARIOS) ---
010400 77  WS-CANT-LLAMADAS         PIC S9(8) COMP VALUE ZERO.
010500 77  WS-IDX                   PIC S9(4) COMP VALUE ZERO.
010600
010700 77  WS-SW-ENCONTRADO         PIC X     VALUE 'N'.
010800     88  WS-ENCONTRADO                  VALUE 'Y'.
010900     88  WS-NO-ENCONTRADO                VALUE 'N'.
011000
011100 77  FILLER               PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011200
011300*-----------------------------------------------------------------
011400 LINKAGE SECTION.
011500*================*
011600 01  LK-COMUNICACION.
011700     03  LK-TRAD-TIPO         PIC X(01).
011800         88  LK-TRAD-CIUDADE       VALUE 'C'.
011900         88  LK-TRAD-VEICULO       VALUE 'V'.
012000         88  LK-TRAD-METRICA       VALUE 'M'.
012100         88  LK-TRAD-TIPOVALOR     VALUE 'T'.
012200     03  LK-TRAD-ENTRADA      PIC X(10).
012300     03  LK-TRAD-SAIDA        PIC X(10).
012400     03  FILLER               PIC X(09).
012500
012600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012700 PROCEDURE DIVISION USING LK-COMUNICACION.
012800
012900 MAIN-PROGRAM-I.
013000
013100     ADD 1 TO WS-CANT-LLAMADAS
013200     PERFORM 1000-NORMALIZAR-I THRU 1000-NORMALIZAR-F
013300
013400     EVALUATE TRUE
013500        WHEN LK-TRAD-CIUDADE
013600           PERFORM 2100-TRAD-CIUDADE-I THRU 2100-TRAD-CIUDADE-F
013700        WHEN LK-TRAD-VEICULO
013800           PERFORM 2200-TRAD-VEICULO-I THRU 2200-TRAD-VEICULO-F
013900        WHEN LK-TRAD-METRICA
014000           PERFORM 2300-TRAD-METRICA-I THRU 2300-TRAD-METRICA-F
014100        WHEN LK-TRAD-TIPOVALOR
014200           PERFORM 2400-TRAD-TIPOVAL-I THRU 2400-TRAD-TIPOVAL-F
014300        WHEN OTHER
014400           MOVE 'UNKNOWN   ' TO LK-TRAD-SAIDA
014500     END-EVALUATE
014600
014700     PERFORM 9000-VALIDAR-SAIDA-I THRU 9000-VALIDAR-SAIDA-F.
014800
014900 MAIN-PROGRAM-F. GOBACK.
015000
015100
015200*----  DEJA LA ENTRADA EN MAYUSCULAS PARA COMPARAR --------------
015300 1000-NORMALIZAR-I.
015400
015500     MOVE SPACES          TO WS-ENTRADA-MAI
015600     MOVE LK-TRAD-ENTRADA TO WS-ENTRADA-MAI
015700
015800     IF WS-ENTRADA-MAI (1:1) IS MINUSCULAS
015900        DISPLAY 'PGMXLATE - ENTRADA EN MINUSCULAS, SE NORMALIZA: '
016000                WS-ENTRADA-MAI
016100     END-IF
016200
016300     INSPECT WS-ENTRADA-MAI CONVERTING WS-ALFA-MINUSCULAS
016400                                     TO WS-ALFA-MAYUSCULAS
016500
016600     IF WS-ENTRADA-MAI NOT = SPACES AND
016700        WS-ENTRADA-MAI (1:1) IS NOT MAYUSCULAS
016800        DISPLAY 'PGMXLATE - ENTRADA CON CARACTER INICIAL NO '
016900                'ALFABETICO: ' WS-ENTRADA-MAI
017000     END-IF.
017100
017200 1000-NORMALIZAR-F. EXIT.
017300
017400
017500*----  CIUDAD: TALLINN/TLN, TARTU/TRT, PARNU/PRN -----------------
017600 2100-TRAD-CIUDADE-I.
017700
017800     IF WS-ENTRADA-MAI = 'TALLINN   ' OR 'TLN       '
017900        MOVE 'TALLINN   ' TO LK-TRAD-SAIDA
018000     ELSE
018100     IF WS-ENTRADA-MAI = 'TARTU     ' OR 'TRT       '
018200        MOVE 'TARTU     ' TO LK-TRAD-SAIDA
018300     ELSE
018400     IF WS-ENTRADA-MAI = 'PARNU     ' OR 'PRN       '
018500        MOVE 'PARNU     ' TO LK-TRAD-SAIDA
018600     ELSE
018700        MOVE 'UNKNOWN   ' TO LK-TRAD-SAIDA
018800     END-IF
018900     END-IF
019000     END-IF.
019100
019200 2100-TRAD-CIUDADE-F. EXIT.
019300
019400
019500*----  VEHICULO: CAR, SCOOTER, BIKE ------------------------------
019600 2200-TRAD-VEICULO-I.
019700
019800     IF WS-ENTRADA-MAI = 'CAR       '
019900        MOVE 'CAR       ' TO LK-TRAD-SAIDA
020000     ELSE
020100     IF WS-ENTRADA-MAI = 'SCOOTER   '
020200        MOVE 'SCOOTER   ' TO LK-TRAD-SAIDA
020300     ELSE
020400     IF WS-ENTRADA-MAI = 'BIKE      '
020500        MOVE 'BIKE      ' TO LK-TRAD-SAIDA
020600     ELSE
020700        MOVE 'UNKNOWN   ' TO LK-TRAD-SAIDA
020800     END-IF
020900     END-IF
021000     END-IF.
021100
021200 2200-TRAD-VEICULO-F. EXIT.
021300
021400
021500*----  METRICA: AIRTEMP, WINDSPEED, PHENOMENON -------------------
021600 2300-TRAD-METRICA-I.
021700
021800     IF WS-ENTRADA-MAI = 'AIRTEMP   '
021900        MOVE 'AIRTEMP   ' TO LK-TRAD-SAIDA
022000     ELSE
022100     IF WS-ENTRADA-MAI = 'WINDSPEED '
022200        MOVE 'WINDSPEED ' TO LK-TRAD-SAIDA
022300     ELSE
022400     IF WS-ENTRADA-MAI = 'PHENOMENON'
022500        MOVE 'PHENOMENON' TO LK-TRAD-SAIDA
022600     ELSE
022700        MOVE 'UNKNOWN   ' TO LK-TRAD-SAIDA
022800     END-IF
022900     END-IF
023000     END-IF.
023100
023200 2300-TRAD-METRICA-F. EXIT.
023300
023400
023500*----  TIPO DE VALOR: FROM, UNTIL, PHENOMENON --------------------
023600 2400-TRAD-TIPOVAL-I.
023700
023800     IF WS-ENTRADA-MAI = 'FROM      '
023900        MOVE 'FROM      ' TO LK-TRAD-SAIDA
024000     ELSE
024100     IF WS-ENTRADA-MAI = 'UNTIL     '
024200        MOVE 'UNTIL     ' TO LK-TRAD-SAIDA
024300     ELSE
024400     IF WS-ENTRADA-MAI = 'PHENOMENON'
024500        MOVE 'PHENOMENON' TO LK-TRAD-SAIDA
024600     ELSE
024700        MOVE 'UNKNOWN   ' TO LK-TRAD-SAIDA
024800     END-IF
024900     END-IF
025000     END-IF.
025100
025200 2400-TRAD-TIPOVAL-F. EXIT.
025300
025400
025500*----  RESGUARDO: CONFIRMA CONTRA LA TABLA MAESTRA ANTES DE -----
025600*----  DEVOLVER UN CODIGO DISTINTO DE UNKNOWN (INCIDENTE RC-0188)
025700 9000-VALIDAR-SAIDA-I.
025800
025900     SET WS-NO-ENCONTRADO TO TRUE
026000
026100     IF LK-TRAD-SAIDA NOT = 'UNKNOWN   '
026200        EVALUATE TRUE
026300           WHEN LK-TRAD-CIUDADE
026400              PERFORM 9010-BUSCAR-CIUDADE
026500                 THRU 9010-BUSCAR-CIUDADE-F
026600                 VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
026700           WHEN LK-TRAD-VEICULO
026800              PERFORM 9020-BUSCAR-VEICULO
026900                 THRU 9020-BUSCAR-VEICULO-F
027000                 VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
027100           WHEN LK-TRAD-METRICA
027200              PERFORM 9030-BUSCAR-METRICA
027300                 THRU 9030-BUSCAR-METRICA-F
027400                 VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
027500           WHEN OTHER
027600              SET WS-ENCONTRADO TO TRUE
027700        END-EVALUATE
027800        IF WS-NO-ENCONTRADO
027900           MOVE 'UNKNOWN   ' TO LK-TRAD-SAIDA
028000        END-IF
028100     END-IF.
028200
028300 9000-VALIDAR-SAIDA-F. EXIT.
028400
028500
028600 9010-BUSCAR-CIUDADE.
028700
028800     IF LK-TRAD-SAIDA = WS-TAB-CIUDADE (WS-IDX)
028900        SET WS-ENCONTRADO TO TRUE
029000     END-IF.
029100
029200 9010-BUSCAR-CIUDADE-F. EXIT.
029300
029400
029500 9020-BUSCAR-VEICULO.
029600
029700     IF LK-TRAD-SAIDA = WS-TAB-VEICULO (WS-IDX)
029800        SET WS-ENCONTRADO TO TRUE
029900     END-IF.
030000
030100 9020-BUSCAR-VEICULO-F. EXIT.
030200
030300
030400 9030-BUSCAR-METRICA.
030500
030600     IF LK-TRAD-SAIDA = WS-TAB-METRICA (WS-IDX)
030700        SET WS-ENCONTRADO TO TRUE
030800     END-IF.
030900
031000 9030-BUSCAR-METRICA-F. EXIT.
