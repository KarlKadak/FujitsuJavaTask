000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMWSTA.
000300 AUTHOR.        R ALEMAN.
000400 INSTALLATION.  DEPTO PROCESO DE DATOS - RUTA CELERE.
000500 DATE-WRITTEN.  05/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*    SUBRUTINA PGMWSTA                                          *
001100*    ====================                                       *
001200*    MAPEO ESTATICO CIUDAD <-> ESTACION METEOROLOGICA (CODIGO   *
001300*    WMO).  SOLO SE MONITOREAN TRES ESTACIONES: TALLINN-HARKU   *
001400*    (26038), TARTU-TORAVERE (26242) Y PARNU (41803).  RECIBE   *
001500*    POR LINKAGE LA DIRECCION DE TRADUCCION (CIUDAD->WMO O      *
001600*    WMO->CIUDAD) Y DEVUELVE EL VALOR CORRESPONDIENTE.           *
001700*                                                                *
001800******************************************************************
001900*                  HISTORIAL DE MODIFICACIONES                  *
002000******************************************************************
002100* FECHA     AUTOR   TICKET      DESCRIPCION                     *
002200* --------  ------  ----------  ------------------------------- *
002300* 05/03/87  RAL     RC-0042     VERSION ORIGINAL - SOLO TALLINN *
002400*                               (UNICA ESTACION MONITOREADA).   *
002500* 19/11/88  RAL     RC-0098     SE AGREGAN TARTU-TORAVERE Y     *
002600*                               PARNU A LA TABLA DE ESTACIONES. *
002700* 02/09/93  MGV     RC-0256     SE AGREGA LA DIRECCION INVERSA  *
002800*                               (WMO -> CIUDAD) PARA EL MODULO  *
002900*                               DE IMPORTACION DE CLIMA.        *
003000* 11/08/98  HLR     RC-0380     REVISION Y2K - SIN CAMPOS DE    *
003100*                               FECHA EN ESTE PROGRAMA.         *
003200* 21/06/23  SJT     RC-0702     SE AGREGA TRAZA POR DISPLAY DEL *
003300*                               NOMBRE DE ESTACION RESUELTO     *
003400*                               PARA DIAGNOSTICO EN PRODUCCION. *
003500* 03/11/23  SJT     RC-0714     SE AGREGA TRAZA POR DISPLAY     *
003600*                               CUANDO LA CIUDAD RECIBIDA NO    *
003700*                               VIENE NORMALIZADA A MAYUSCULAS. *
003800******************************************************************
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS MAYUSCULAS IS 'A' THRU 'Z'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    SUBRUTINA SIN ARCHIVOS PROPIOS.
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*=======================*
005400 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005500
005600*---- TABLA DE CIUDADES MONITOREADAS (3 ENTRADAS) ----------------
005700 01  WS-TAB-CIDADES-STR       PIC X(26)
005800         VALUE 'TALLINN TARTU   PARNU     '.
005900 01  WS-TAB-CIDADES   REDEFINES WS-TAB-CIDADES-STR.
006000     03  WS-TAB-CIDADE        OCCURS 3 TIMES PIC X(08).
006050     03  FILLER               PIC X(02).
006100
006200*---- TABLA DE CODIGOS WMO, EN EL MISMO ORDEN ---------------------
006300 01  WS-TAB-WMOS-STR          PIC X(17) VALUE '260382624241803  '.
006400 01  WS-TAB-WMOS      REDEFINES WS-TAB-WMOS-STR.
006500     03  WS-TAB-WMO           OCCURS 3 TIMES PIC 9(05).
006550     03  FILLER               PIC X(02).
006600
006700*---- NOMBRES DE ESTACION, SOLO PARA TRAZA DE DIAGNOSTICO --------
006800 01  WS-TAB-NOMES-STR         PIC X(92) VALUE
006900         'Tallinn-Harku                 Tartu-Toravere
007000-    '                Parnu                           '.
007100 01  WS-TAB-NOMES     REDEFINES WS-TAB-NOMES-STR.
007200     03  WS-TAB-NOME          OCCURS 3 TIMES PIC X(30).
007250     03  FILLER               PIC X(02).
007300
007400*---- INDICE DE BUSQUEDA Y SWITCH DE HALLAZGO (BINARIO/88) -------
007500 77  WS-IDX                   PIC S9(4) COMP VALUE ZERO.
007600 77  WS-SW-ENCONTRADO         PIC X     VALUE 'N'.
007700     88  WS-ENCONTRADO                  VALUE 'Y'.
007800     88  WS-NO-ENCONTRADO                VALUE 'N'.
007900
008000 77  FILLER               PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008100
008200*-----------------------------------------------------------------
008300 LINKAGE SECTION.
008400*================*
008500 01  LK-ESTACAO.
008600     03  LK-EST-TIPO          PIC X(01).
008700         88  LK-EST-CID-P-WMO      VALUE 'C'.
008800         88  LK-EST-WMO-P-CID      VALUE 'W'.
008900     03  LK-EST-CIDADE        PIC X(08).
009000     03  LK-EST-WMO           PIC 9(05).
009100     03  FILLER               PIC X(10).
009200
009300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 PROCEDURE DIVISION USING LK-ESTACAO.
009500
009600 MAIN-PROGRAM-I.
009700
009800     MOVE 1 TO WS-IDX
009900     SET WS-NO-ENCONTRADO TO TRUE
010000
010100     EVALUATE TRUE
010200        WHEN LK-EST-CID-P-WMO
010300           PERFORM 2100-BUSCAR-POR-CIDADE
010400              THRU 2100-BUSCAR-POR-CIDADE-F
010500              VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
010600                   OR WS-ENCONTRADO
010700        WHEN LK-EST-WMO-P-CID
010800           PERFORM 2200-BUSCAR-POR-WMO
010900              THRU 2200-BUSCAR-POR-WMO-F
011000              VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
011100                   OR WS-ENCONTRADO
011200        WHEN OTHER
011300           CONTINUE
011400     END-EVALUATE
011500
011600     IF WS-NO-ENCONTRADO
011700        MOVE ZERO     TO LK-EST-WMO
011800        MOVE 'UNKNOWN ' TO LK-EST-CIDADE
011900     END-IF.
012000
012100 MAIN-PROGRAM-F. GOBACK.
012200
012300
012400*----  RESUELVE EL WMO A PARTIR DE LA CIUDAD RECIBIDA ------------
012500 2100-BUSCAR-POR-CIDADE.
012600
012700     IF LK-EST-CIDADE (1:1) IS NOT MAYUSCULAS
012800        DISPLAY 'PGMWSTA - CIUDAD RECIBIDA SIN NORMALIZAR: '
012900                LK-EST-CIDADE
013000     END-IF
013100
013200     IF LK-EST-CIDADE = WS-TAB-CIDADE (WS-IDX)
013300        MOVE WS-TAB-WMO (WS-IDX) TO LK-EST-WMO
013400        DISPLAY 'PGMWSTA - ESTACION RESUELTA: '
013500                WS-TAB-NOME (WS-IDX)
013600        SET WS-ENCONTRADO TO TRUE
013700     END-IF.
013800
013900 2100-BUSCAR-POR-CIDADE-F. EXIT.
014000
014100
014200*----  RESUELVE LA CIUDAD A PARTIR DEL WMO RECIBIDO --------------
014300 2200-BUSCAR-POR-WMO.
014400
014500     IF LK-EST-WMO = WS-TAB-WMO (WS-IDX)
014600        MOVE WS-TAB-CIDADE (WS-IDX) TO LK-EST-CIDADE
014700        DISPLAY 'PGMWSTA - ESTACION RESUELTA: '
014800                WS-TAB-NOME (WS-IDX)
014900        SET WS-ENCONTRADO TO TRUE
015000     END-IF.
015100
015200 2200-BUSCAR-POR-WMO-F. EXIT.
