000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMINITF.
000300 AUTHOR.        M GUEVARA.
000400 INSTALLATION.  DEPTO PROCESO DE DATOS - RUTA CELERE.
000500 DATE-WRITTEN.  02/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*    PGMINITF                                                   *
001100*    ========                                                    *
001200*    ALTA Y MANTENIMIENTO DE LAS TABLAS DE TARIFAS (BASE Y       *
001300*    RECARGO).  SI EL SWITCH UPSI-0 ESTA ENCENDIDO SE CARGA EL   *
001400*    JUEGO DE TARIFAS POR DEFECTO (DDBASEFE/DDEXTRFE QUEDAN      *
001500*    VACIOS Y SE REGRABAN); SI ESTA APAGADO SE PROCESA EL        *
001600*    ARCHIVO DE TRANSACCIONES DE ALTA (DDTRANS) VALIDANDO CADA   *
001700*    TRANSACCION Y DETECTANDO CONFLICTOS CON LO YA GRABADO EN    *
001800*    ESTA MISMA CORRIDA.  SE EMITE UNA LINEA DE AUDITORIA         *
001900*    (DDAUDITO) POR CADA TARIFA ACEPTADA O RECHAZADA.             *
002000*                                                                *
002100******************************************************************
002200*                  HISTORIAL DE MODIFICACIONES                  *
002300******************************************************************
002400* FECHA     AUTOR   TICKET      DESCRIPCION                     *
002500* --------  ------  ----------  ------------------------------- *
002600* 02/09/93  MGV     RC-0257     VERSION ORIGINAL - SOLO CARGA    *
002700*                               DE TARIFAS BASE POR DEFECTO.     *
002800* 15/01/95  MGV     RC-0288     SE AGREGAN LAS TARIFAS DE        *
002900*                               RECARGO POR DEFECTO (TEMPERATURA,*
003000*                               VIENTO Y FENOMENO).              *
003100* 30/06/97  HLR     RC-0330     SE AGREGA EL MODO MANTENIMIENTO  *
003200*                               (ALTA DE TARIFAS POR TRANSACCION *
003300*                               CONTROLADO POR UPSI-0).          *
003400* 11/08/98  HLR     RC-0383     REVISION Y2K - SIN CAMPOS DE     *
003500*                               FECHA AAMMDD EN ESTE PROGRAMA;   *
003600*                               LA VIGENCIA SE RECIBE YA COMO    *
003700*                               SEGUNDOS DESDE EPOCA (DDPARM).   *
003800* 09/10/11  PKV     RC-0534     SE AGREGA LA VALIDACION DE       *
003900*                               CONFLICTO ENTRE REGLAS FROM Y    *
004000*                               UNTIL DE LA MISMA METRICA.       *
004100* 21/06/23  SJT     RC-0704     ALTA DEL VEHICULO BIKE EN EL     *
004200*                               JUEGO DE TARIFAS POR DEFECTO.    *
004300* 03/11/23  SJT     RC-0712     SE AGREGA TRAZA POR DISPLAY DEL  *
004400*                               REGISTRO GRABADO AL CARGAR LAS   *
004500*                               TARIFAS POR DEFECTO (DIAGNOSTICO *
004600*                               EN PRODUCCION).                  *
004700******************************************************************
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS IS WS-CARGA-DEFECTO
005300            OFF STATUS IS WS-PROC-MANTENIMIENTO.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT PARM     ASSIGN DDPARM
005800            FILE STATUS IS FS-PARM.
005900
006000     SELECT TRANS    ASSIGN DDTRANS
006100            FILE STATUS IS FS-TRANS.
006200
006300     SELECT BASEFEE  ASSIGN DDBASEFE
006400            FILE STATUS IS FS-BASEFEE.
006500
006600     SELECT EXTRAFEE ASSIGN DDEXTRFE
006700            FILE STATUS IS FS-EXTRAFEE.
006800
006900     SELECT AUDITO   ASSIGN DDAUDITO
007000            FILE STATUS IS FS-AUDITO.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  PARM
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-PARM                 PIC X(10).
008000
008100 FD  TRANS
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-TRANS                PIC X(90).
008500
008600 FD  BASEFEE
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-BASEFEE               PIC X(45).
009000
009100 FD  EXTRAFEE
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-EXTRAFEE              PIC X(102).
009500
009600 FD  AUDITO
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-AUDITO                PIC X(90).
010000
010100 WORKING-STORAGE SECTION.
010200*=======================*
010300 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010400
010500*---- ARCHIVOS -----------------------------------------------------
010600 77  FS-PARM                  PIC XX  VALUE SPACES.
010700 77  FS-TRANS                 PIC XX  VALUE SPACES.
010800     88  FS-TRANS-FIN                 VALUE '10'.
010900 77  FS-BASEFEE                PIC XX  VALUE SPACES.
011000 77  FS-EXTRAFEE                PIC XX  VALUE SPACES.
011100 77  FS-AUDITO                 PIC XX  VALUE SPACES.
011200
011300 77  WS-STATUS-FIN             PIC X   VALUE 'N'.
011400     88  WS-FIN-LECTURA                VALUE 'Y'.
011500     88  WS-NO-FIN-LECTURA             VALUE 'N'.
011600
011700 77  WS-RUN-TIMESTAMP          PIC 9(10) VALUE ZEROS.
011800
011900*---- TRANSACCION DE ALTA (CPTRANMF) ------------------------------
012000*//// COPY CPTRANMF //////////////////////////////////////////
012100 01  WS-REG-TRANS.
012200     03  TR-TIPO                PIC X(01)  VALUE SPACES.
012300         88  TR-TIPO-BASE                  VALUE 'B'.
012400         88  TR-TIPO-EXTRA-NUM             VALUE 'N'.
012500         88  TR-TIPO-EXTRA-FEN             VALUE 'F'.
012600     03  TR-CIUDAD-TXT          PIC X(10)  VALUE SPACES.
012700     03  TR-VEICULO-TXT         PIC X(10)  VALUE SPACES.
012800     03  TR-METRICA-TXT         PIC X(10)  VALUE SPACES.
012900     03  TR-TIPOVALOR-TXT       PIC X(10)  VALUE SPACES.
013000     03  TR-VALOR-X             PIC X(05)  VALUE SPACES.
013100     03  TR-FENOMENO-TXT        PIC X(30)  VALUE SPACES.
013200     03  TR-TARIFA-X            PIC X(05)  VALUE SPACES.
013300     03  TR-PROHIBIDO           PIC X(01)  VALUE 'N'.
013400     03  FILLER                 PIC X(08)  VALUE SPACES.
013500
013600 01  WS-REG-TRANS-NUM REDEFINES WS-REG-TRANS.
013700     03  FILLER                 PIC X(51).
013800     03  TR-VALOR-NUM           PIC S9(03)V9(01) SIGN LEADING
013900                                 SEPARATE.
014000     03  FILLER                 PIC X(30).
014100     03  TR-TARIFA-NUM          PIC 9(03)V9(02).
014200     03  FILLER                 PIC X(09).
014300*//////////////////////////////////////////////////////////////
014400
014500*---- REGLA DE TARIFA BASE (CPBASEFE) ------------------------------
014600*//// COPY CPBASEFE //////////////////////////////////////////
014700 01  WS-REG-BASEFEE.
014800     03  BF-ID                  PIC 9(09)  VALUE ZEROS.
014900     03  BF-CITY                PIC X(08)  VALUE SPACES.
015000     03  BF-VEHICLE             PIC X(08)  VALUE SPACES.
015100     03  BF-FEE-AMOUNT          PIC 9(03)V9(02) VALUE ZEROS.
015200     03  BF-PROHIBITED          PIC X(01)  VALUE 'N'.
015300     03  BF-VALID-FROM          PIC 9(10)  VALUE ZEROS.
015400     03  FILLER                 PIC X(04)  VALUE SPACES.
015500
015600 01  WS-REG-BASEFEE-ALFA REDEFINES WS-REG-BASEFEE PIC X(45).
015700*//////////////////////////////////////////////////////////////
015800
015900*---- REGLA DE RECARGO (CPEXTRFE) ----------------------------------
016000*//// COPY CPEXTRFE //////////////////////////////////////////
016100 01  WS-REG-EXTRAFEE.
016200     03  EF-ID                  PIC 9(09)  VALUE ZEROS.
016300     03  EF-METRIC              PIC X(10)  VALUE SPACES.
016400     03  EF-VALUE-TYPE          PIC X(10)  VALUE SPACES.
016500     03  EF-VALUE-NUM           PIC S9(03)V9(01) SIGN LEADING
016600                                 SEPARATE.
016700     03  EF-VALUE-TEXT          PIC X(30)  VALUE SPACES.
016800     03  EF-VEHICLE             PIC X(08)  VALUE SPACES.
016900     03  EF-FEE-AMOUNT          PIC 9(03)V9(02) VALUE ZEROS.
017000     03  EF-PROHIBITED          PIC X(01)  VALUE 'N'.
017100     03  EF-VALID-FROM          PIC 9(10)  VALUE ZEROS.
017200     03  EF-VALID-UNTIL         PIC 9(10)  VALUE ZEROS.
017300     03  FILLER                 PIC X(04)  VALUE SPACES.
017400
017500 01  WS-REG-EXTRAFEE-ALFA REDEFINES WS-REG-EXTRAFEE PIC X(102).
017600*//////////////////////////////////////////////////////////////
017700
017800*---- DATOS DE TRABAJO PARA LA CARGA DE TARIFAS POR DEFECTO -------
017900 77  WS-DFLT-CIDADE            PIC X(08)  VALUE SPACES.
018000 77  WS-DFLT-VEICULO           PIC X(08)  VALUE SPACES.
018100 77  WS-DFLT-TARIFA            PIC S9(03)V9(02) VALUE ZERO.
018200 77  WS-DFLT-PROIB             PIC X(01)  VALUE 'N'.
018300 77  WS-DFLT-METRICA           PIC X(10)  VALUE SPACES.
018400 77  WS-DFLT-TIPOVALOR         PIC X(10)  VALUE SPACES.
018500 77  WS-DFLT-VALOR             PIC S9(03)V9(01) VALUE ZERO.
018600 77  WS-DFLT-TEXTO             PIC X(30)  VALUE SPACES.
018700
018800*---- TABLAS EN MEMORIA PARA DETECCION DE CONFLICTOS --------------
018900 01  WS-TAB-BASE-MEM.
019000     03  WS-BASE-MEM  OCCURS 50 TIMES.
019100         05  WBM-ID             PIC 9(09).
019200         05  WBM-CIDADE         PIC X(08).
019300         05  WBM-VEICULO        PIC X(08).
019350     03  FILLER                 PIC X(04).
019400 77  WS-CANT-BASE-MEM          PIC S9(4) COMP VALUE ZERO.
019500
019600 01  WS-TAB-EXTRA-MEM.
019700     03  WS-EXTRA-MEM OCCURS 100 TIMES.
019800         05  WEM-ID             PIC 9(09).
019900         05  WEM-VEICULO        PIC X(08).
020000         05  WEM-METRICA        PIC X(10).
020100         05  WEM-TIPOVALOR      PIC X(10).
020200         05  WEM-VALOR          PIC S9(03)V9(01).
020300         05  WEM-TEXTO          PIC X(30).
020350     03  FILLER                 PIC X(04).
020400 77  WS-CANT-EXTRA-MEM         PIC S9(4) COMP VALUE ZERO.
020500
020600*---- RUTINA DE TRADUCCION (PGMXLATE) -----------------------------
020700 77  WS-PGM-XLATE              PIC X(08) VALUE 'PGMXLATE'.
020800 01  WS-LK-TRADUCAO.
020900     03  WL-TRAD-TIPO          PIC X(01).
021000     03  WL-TRAD-ENTRADA       PIC X(10).
021100     03  WL-TRAD-SAIDA         PIC X(10).
021200     03  FILLER                PIC X(09).
021300
021400 77  WS-CIUDAD-COD             PIC X(10) VALUE SPACES.
021500 77  WS-VEICULO-COD            PIC X(10) VALUE SPACES.
021600 77  WS-METRICA-COD            PIC X(10) VALUE SPACES.
021700 77  WS-TIPOVALOR-COD          PIC X(10) VALUE SPACES.
021800
021900*---- SWITCHES Y CONTADORES (BINARIOS) -----------------------------
022000 77  WS-SW-VALIDO              PIC X     VALUE 'S'.
022100     88  WS-REG-VALIDO                   VALUE 'S'.
022200     88  WS-REG-INVALIDO                 VALUE 'N'.
022300
022400 77  WS-SW-DUPLICADO           PIC X     VALUE 'N'.
022500     88  WS-ES-DUPLICADO                 VALUE 'S'.
022600     88  WS-NO-DUPLICADO                 VALUE 'N'.
022700
022800 77  WS-IDX                    PIC S9(4) COMP  VALUE ZERO.
022900 77  WS-ID-CONFLITO            PIC 9(09)       VALUE ZERO.
023000 77  WS-CANT-ACEPTADOS         PIC S9(7) COMP  VALUE ZERO.
023100 77  WS-CANT-RECHAZADOS        PIC S9(7) COMP  VALUE ZERO.
023200 77  WS-ID-EDIT                PIC Z(8)9.
023300
023400 77  WS-MSG-ERRO               PIC X(60) VALUE SPACES.
023500
023600*---- LINEA DE AUDITORIA -------------------------------------------
023700 01  WS-LIN-AUDITO.
023800     03  LA-TIPO               PIC X(12)  VALUE SPACES.
023900     03  FILLER                PIC X(02)  VALUE SPACES.
024000     03  LA-RESULTADO          PIC X(10)  VALUE SPACES.
024100     03  FILLER                PIC X(02)  VALUE SPACES.
024200     03  LA-DETALLE            PIC X(60)  VALUE SPACES.
024300     03  FILLER                PIC X(04)  VALUE SPACES.
024400
024500 77  FILLER               PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024600
024700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024800 PROCEDURE DIVISION.
024900
025000 MAIN-PROGRAM-I.
025100
025200     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
025300
025400     EVALUATE TRUE
025500        WHEN WS-CARGA-DEFECTO
025600           PERFORM 2000-DEFAULTS-I THRU 2000-DEFAULTS-F
025700        WHEN WS-PROC-MANTENIMIENTO
025800           PERFORM 3000-PROCESO-I THRU 3000-PROCESO-F
025900              UNTIL WS-FIN-LECTURA
026000     END-EVALUATE
026100
026200     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
026300
026400 MAIN-PROGRAM-F. GOBACK.
026500
026600
026700*----  APERTURA DE ARCHIVOS SEGUN EL MODO DE CORRIDA ------------
026800 1000-INICIO-I.
026900
027000     SET WS-NO-FIN-LECTURA TO TRUE
027100
027200     OPEN INPUT PARM
027300     IF FS-PARM IS NOT EQUAL '00'
027400        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
027500        MOVE 9999 TO RETURN-CODE
027600     ELSE
027700        READ PARM INTO REG-PARM
027800        MOVE REG-PARM TO WS-RUN-TIMESTAMP
027900        CLOSE PARM
028000     END-IF
028100
028200     OPEN OUTPUT BASEFEE
028300     IF FS-BASEFEE IS NOT EQUAL '00'
028400        DISPLAY '* ERROR EN OPEN BASEFEE = ' FS-BASEFEE
028500        MOVE 9999 TO RETURN-CODE
028600     END-IF
028700
028800     OPEN OUTPUT EXTRAFEE
028900     IF FS-EXTRAFEE IS NOT EQUAL '00'
029000        DISPLAY '* ERROR EN OPEN EXTRAFEE = ' FS-EXTRAFEE
029100        MOVE 9999 TO RETURN-CODE
029200     END-IF
029300
029400     OPEN OUTPUT AUDITO
029500     IF FS-AUDITO IS NOT EQUAL '00'
029600        DISPLAY '* ERROR EN OPEN AUDITO = ' FS-AUDITO
029700        MOVE 9999 TO RETURN-CODE
029800     END-IF
029900
030000     IF WS-PROC-MANTENIMIENTO
030100        OPEN INPUT TRANS
030200        IF FS-TRANS IS NOT EQUAL '00'
030300           DISPLAY '* ERROR EN OPEN TRANS = ' FS-TRANS
030400           SET WS-FIN-LECTURA TO TRUE
030500        ELSE
030600           PERFORM 3900-LEER-TRANS-I THRU 3900-LEER-TRANS-F
030700        END-IF
030800     END-IF.
030900
031000 1000-INICIO-F. EXIT.
031100
031200
031300*================================================================
031400*    CARGA DEL JUEGO DE TARIFAS POR DEFECTO
031500*================================================================
031600 2000-DEFAULTS-I.
031700
031800     PERFORM 2010-DEFAULT-BASE-I     THRU 2010-DEFAULT-BASE-F
031900     PERFORM 2020-DEFAULT-TEMP-I     THRU 2020-DEFAULT-TEMP-F
032000     PERFORM 2030-DEFAULT-VENTO-I    THRU 2030-DEFAULT-VENTO-F
032100     PERFORM 2040-DEFAULT-FENOMENO-I THRU 2040-DEFAULT-FENOMENO-F.
032200
032300 2000-DEFAULTS-F. EXIT.
032400
032500
032600*----  NUEVE TARIFAS BASE (3 CIUDADES X 3 VEHICULOS) -------------
032700 2010-DEFAULT-BASE-I.
032800
032900     MOVE 'TALLINN '  TO WS-DFLT-CIDADE
033000     MOVE 'CAR     '  TO WS-DFLT-VEICULO
033100     MOVE 4.00        TO WS-DFLT-TARIFA
033200     MOVE 'N'         TO WS-DFLT-PROIB
033300     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
033400
033500     MOVE 'TALLINN '  TO WS-DFLT-CIDADE
033600     MOVE 'SCOOTER '  TO WS-DFLT-VEICULO
033700     MOVE 3.50        TO WS-DFLT-TARIFA
033800     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
033900
034000     MOVE 'TALLINN '  TO WS-DFLT-CIDADE
034100     MOVE 'BIKE    '  TO WS-DFLT-VEICULO
034200     MOVE 3.00        TO WS-DFLT-TARIFA
034300     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
034400
034500     MOVE 'TARTU   '  TO WS-DFLT-CIDADE
034600     MOVE 'CAR     '  TO WS-DFLT-VEICULO
034700     MOVE 3.50        TO WS-DFLT-TARIFA
034800     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
034900
035000     MOVE 'TARTU   '  TO WS-DFLT-CIDADE
035100     MOVE 'SCOOTER '  TO WS-DFLT-VEICULO
035200     MOVE 3.00        TO WS-DFLT-TARIFA
035300     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
035400
035500     MOVE 'TARTU   '  TO WS-DFLT-CIDADE
035600     MOVE 'BIKE    '  TO WS-DFLT-VEICULO
035700     MOVE 2.50        TO WS-DFLT-TARIFA
035800     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
035900
036000     MOVE 'PARNU   '  TO WS-DFLT-CIDADE
036100     MOVE 'CAR     '  TO WS-DFLT-VEICULO
036200     MOVE 3.00        TO WS-DFLT-TARIFA
036300     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
036400
036500     MOVE 'PARNU   '  TO WS-DFLT-CIDADE
036600     MOVE 'SCOOTER '  TO WS-DFLT-VEICULO
036700     MOVE 2.50        TO WS-DFLT-TARIFA
036800     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F
036900
037000     MOVE 'PARNU   '  TO WS-DFLT-CIDADE
037100     MOVE 'BIKE    '  TO WS-DFLT-VEICULO
037200     MOVE 2.00        TO WS-DFLT-TARIFA
037300     PERFORM 2900-ESCR-BASE-DFLT-I THRU 2900-ESCR-BASE-DFLT-F.
037400
037500 2010-DEFAULT-BASE-F. EXIT.
037600
037700
037800*----  RECARGOS POR TEMPERATURA (UNTIL, SCOOTER Y BIKE) ----------
037900 2020-DEFAULT-TEMP-I.
038000
038100     MOVE 'AIRTEMP   '  TO WS-DFLT-METRICA
038200     MOVE 'UNTIL     '  TO WS-DFLT-TIPOVALOR
038300     MOVE SPACES         TO WS-DFLT-TEXTO
038400     MOVE 'N'            TO WS-DFLT-PROIB
038500
038600     MOVE -10.0       TO WS-DFLT-VALOR
038700     MOVE 1.00        TO WS-DFLT-TARIFA
038800     MOVE 'SCOOTER '  TO WS-DFLT-VEICULO
038900     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
039000     MOVE 'BIKE    '  TO WS-DFLT-VEICULO
039100     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
039200
039300     MOVE 0.0         TO WS-DFLT-VALOR
039400     MOVE 0.50        TO WS-DFLT-TARIFA
039500     MOVE 'SCOOTER '  TO WS-DFLT-VEICULO
039600     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
039700     MOVE 'BIKE    '  TO WS-DFLT-VEICULO
039800     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F.
039900
040000 2020-DEFAULT-TEMP-F. EXIT.
040100
040200
040300*----  RECARGOS POR VIENTO (FROM, SOLO BICICLETA) ----------------
040400 2030-DEFAULT-VENTO-I.
040500
040600     MOVE 'WINDSPEED '  TO WS-DFLT-METRICA
040700     MOVE 'FROM      '  TO WS-DFLT-TIPOVALOR
040800     MOVE SPACES         TO WS-DFLT-TEXTO
040900     MOVE 'BIKE    '    TO WS-DFLT-VEICULO
041000
041100     MOVE 10.0        TO WS-DFLT-VALOR
041200     MOVE 0.50        TO WS-DFLT-TARIFA
041300     MOVE 'N'         TO WS-DFLT-PROIB
041400     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
041500
041600     MOVE 20.0        TO WS-DFLT-VALOR
041700     MOVE ZERO        TO WS-DFLT-TARIFA
041800     MOVE 'Y'         TO WS-DFLT-PROIB
041900     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F.
042000
042100 2030-DEFAULT-VENTO-F. EXIT.
042200
042300
042400*----  RECARGOS POR FENOMENO (SOLO BICICLETA) ---------------------
042500 2040-DEFAULT-FENOMENO-I.
042600
042700     MOVE 'PHENOMENON'  TO WS-DFLT-METRICA
042800     MOVE 'PHENOMENON'  TO WS-DFLT-TIPOVALOR
042900     MOVE ZERO           TO WS-DFLT-VALOR
043000     MOVE 'BIKE    '    TO WS-DFLT-VEICULO
043100     MOVE 'N'           TO WS-DFLT-PROIB
043200     MOVE 1.00          TO WS-DFLT-TARIFA
043300
043400     MOVE 'Light snow shower'    TO WS-DFLT-TEXTO
043500     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
043600     MOVE 'Moderate snow shower' TO WS-DFLT-TEXTO
043700     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
043800     MOVE 'Heavy snow shower'    TO WS-DFLT-TEXTO
043900     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
044000     MOVE 'Light sleet'          TO WS-DFLT-TEXTO
044100     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
044200     MOVE 'Moderate sleet'       TO WS-DFLT-TEXTO
044300     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
044400     MOVE 'Light snowfall'       TO WS-DFLT-TEXTO
044500     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
044600     MOVE 'Moderate snowfall'    TO WS-DFLT-TEXTO
044700     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
044800     MOVE 'Heavy snowfall'       TO WS-DFLT-TEXTO
044900     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
045000     MOVE 'Blowing snow'         TO WS-DFLT-TEXTO
045100     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
045200     MOVE 'Drifting snow'        TO WS-DFLT-TEXTO
045300     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
045400
045500     MOVE 0.50          TO WS-DFLT-TARIFA
045600     MOVE 'Light shower'    TO WS-DFLT-TEXTO
045700     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
045800     MOVE 'Moderate shower' TO WS-DFLT-TEXTO
045900     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
046000     MOVE 'Heavy shower'    TO WS-DFLT-TEXTO
046100     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
046200     MOVE 'Light rain'      TO WS-DFLT-TEXTO
046300     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
046400     MOVE 'Moderate rain'   TO WS-DFLT-TEXTO
046500     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
046600     MOVE 'Heavy rain'      TO WS-DFLT-TEXTO
046700     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
046800
046900     MOVE ZERO          TO WS-DFLT-TARIFA
047000     MOVE 'Y'           TO WS-DFLT-PROIB
047100     MOVE 'Glaze'         TO WS-DFLT-TEXTO
047200     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
047300     MOVE 'Hail'          TO WS-DFLT-TEXTO
047400     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
047500     MOVE 'Thunder'       TO WS-DFLT-TEXTO
047600     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F
047700     MOVE 'Thunderstorm'  TO WS-DFLT-TEXTO
047800     PERFORM 2950-ESCR-EXTRA-DFLT-I THRU 2950-ESCR-EXTRA-DFLT-F.
047900
048000 2040-DEFAULT-FENOMENO-F. EXIT.
048100
048200
048300*----  GRABA UNA TARIFA BASE POR DEFECTO Y SU AUDITORIA ----------
048400 2900-ESCR-BASE-DFLT-I.
048500
048600     ADD 1 TO WS-CANT-ACEPTADOS
048700     MOVE WS-CANT-ACEPTADOS TO BF-ID
048800     MOVE WS-DFLT-CIDADE    TO BF-CITY
048900     MOVE WS-DFLT-VEICULO   TO BF-VEHICLE
049000     MOVE WS-DFLT-TARIFA    TO BF-FEE-AMOUNT
049100     MOVE WS-DFLT-PROIB     TO BF-PROHIBITED
049200     MOVE WS-RUN-TIMESTAMP  TO BF-VALID-FROM
049300
049400     WRITE REG-BASEFEE FROM WS-REG-BASEFEE
049500     DISPLAY 'PGMINITF - TARIFA BASE GRABADA: '
049600             WS-REG-BASEFEE-ALFA
049700
049800     MOVE 'TARIFA BASE '   TO LA-TIPO
049900     MOVE 'ACEPTADA'       TO LA-RESULTADO
050000     STRING BF-CITY ' / ' BF-VEHICLE DELIMITED SIZE
050100            INTO LA-DETALLE
050200     WRITE REG-AUDITO FROM WS-LIN-AUDITO AFTER 1.
050300
050400 2900-ESCR-BASE-DFLT-F. EXIT.
050500
050600
050700*----  GRABA UN RECARGO POR DEFECTO Y SU AUDITORIA ----------------
050800 2950-ESCR-EXTRA-DFLT-I.
050900
051000     ADD 1 TO WS-CANT-ACEPTADOS
051100     MOVE WS-CANT-ACEPTADOS TO EF-ID
051200     MOVE WS-DFLT-METRICA   TO EF-METRIC
051300     MOVE WS-DFLT-TIPOVALOR TO EF-VALUE-TYPE
051400     MOVE WS-DFLT-VALOR     TO EF-VALUE-NUM
051500     MOVE WS-DFLT-TEXTO     TO EF-VALUE-TEXT
051600     MOVE WS-DFLT-VEICULO   TO EF-VEHICLE
051700     MOVE WS-DFLT-TARIFA    TO EF-FEE-AMOUNT
051800     MOVE WS-DFLT-PROIB     TO EF-PROHIBITED
051900     MOVE WS-RUN-TIMESTAMP  TO EF-VALID-FROM
052000     MOVE ZERO              TO EF-VALID-UNTIL
052100
052200     WRITE REG-EXTRAFEE FROM WS-REG-EXTRAFEE
052300     DISPLAY 'PGMINITF - RECARGO GRABADO: '
052400             WS-REG-EXTRAFEE-ALFA
052500
052600     MOVE 'RECARGO'        TO LA-TIPO
052700     MOVE 'ACEPTADA'       TO LA-RESULTADO
052800     STRING EF-VEHICLE ' / ' EF-METRIC ' / ' EF-VALUE-TYPE
052900            DELIMITED SIZE INTO LA-DETALLE
053000     WRITE REG-AUDITO FROM WS-LIN-AUDITO AFTER 1.
053100
053200 2950-ESCR-EXTRA-DFLT-F. EXIT.
053300
053400
053500*================================================================
053600*    MANTENIMIENTO POR TRANSACCION
053700*================================================================
053800 3000-PROCESO-I.
053900
054000     EVALUATE TRUE
054100        WHEN TR-TIPO-BASE
054200           PERFORM 3100-ALTA-BASE-I THRU 3100-ALTA-BASE-F
054300        WHEN TR-TIPO-EXTRA-NUM
054400           PERFORM 3200-ALTA-EXTRA-NUM-I
054500              THRU 3200-ALTA-EXTRA-NUM-F
054600        WHEN TR-TIPO-EXTRA-FEN
054700           PERFORM 3300-ALTA-EXTRA-FEN-I
054800              THRU 3300-ALTA-EXTRA-FEN-F
054900        WHEN OTHER
055000           ADD 1 TO WS-CANT-RECHAZADOS
055100           MOVE 'TRANSACCION'  TO LA-TIPO
055200           MOVE 'RECHAZADA'    TO LA-RESULTADO
055300           MOVE 'TIPO DE TRANSACCION DESCONOCIDO' TO LA-DETALLE
055400           WRITE REG-AUDITO FROM WS-LIN-AUDITO AFTER 1
055500     END-EVALUATE
055600
055700     PERFORM 3900-LEER-TRANS-I THRU 3900-LEER-TRANS-F.
055800
055900 3000-PROCESO-F. EXIT.
056000
056100
056200*----  ALTA DE TARIFA BASE ----------------------------------------
056300 3100-ALTA-BASE-I.
056400
056500     PERFORM 8100-TRADUZIR-CIDADE-I  THRU 8100-TRADUZIR-CIDADE-F
056600     PERFORM 8200-TRADUZIR-VEICULO-I THRU 8200-TRADUZIR-VEICULO-F
056700     PERFORM 3110-VALIDAR-BASE-I     THRU 3110-VALIDAR-BASE-F
056800
056900     IF WS-REG-VALIDO
057000        ADD 1 TO WS-CANT-ACEPTADOS
057100        MOVE WS-CANT-ACEPTADOS TO BF-ID
057200        MOVE WS-CIUDAD-COD     TO BF-CITY
057300        MOVE WS-VEICULO-COD    TO BF-VEHICLE
057400        MOVE TR-TARIFA-NUM     TO BF-FEE-AMOUNT
057500        MOVE TR-PROHIBIDO      TO BF-PROHIBITED
057600        MOVE WS-RUN-TIMESTAMP  TO BF-VALID-FROM
057700
057800        WRITE REG-BASEFEE FROM WS-REG-BASEFEE
057900
058000        ADD 1 TO WS-CANT-BASE-MEM
058100        MOVE BF-ID      TO WBM-ID (WS-CANT-BASE-MEM)
058200        MOVE BF-CITY    TO WBM-CIDADE (WS-CANT-BASE-MEM)
058300        MOVE BF-VEHICLE TO WBM-VEICULO (WS-CANT-BASE-MEM)
058400
058500        MOVE 'TARIFA BASE ' TO LA-TIPO
058600        MOVE 'ACEPTADA'     TO LA-RESULTADO
058700        STRING BF-CITY ' / ' BF-VEHICLE DELIMITED SIZE
058800               INTO LA-DETALLE
058900     ELSE
059000        ADD 1 TO WS-CANT-RECHAZADOS
059100        MOVE 'TARIFA BASE ' TO LA-TIPO
059200        MOVE 'RECHAZADA'    TO LA-RESULTADO
059300        MOVE WS-MSG-ERRO    TO LA-DETALLE
059400     END-IF
059500
059600     WRITE REG-AUDITO FROM WS-LIN-AUDITO AFTER 1.
059700
059800 3100-ALTA-BASE-F. EXIT.
059900
060000
060100*----  VALIDA LA TRANSACCION DE ALTA DE TARIFA BASE ---------------
060200 3110-VALIDAR-BASE-I.
060300
060400     SET WS-REG-VALIDO   TO TRUE
060500     MOVE SPACES TO WS-MSG-ERRO
060600
060700     IF WS-CIUDAD-COD = 'UNKNOWN   ' OR
060800        WS-VEICULO-COD = 'UNKNOWN   '
060900        SET WS-REG-INVALIDO TO TRUE
061000        MOVE 'Invalid rule parameter(s)' TO WS-MSG-ERRO
061100     ELSE
061200        IF TR-PROHIBIDO NOT = 'Y' AND TR-TARIFA-NUM NOT > 0
061300           SET WS-REG-INVALIDO TO TRUE
061400           MOVE 'Invalid rule parameter(s)' TO WS-MSG-ERRO
061500        END-IF
061600     END-IF
061700
061800     IF WS-REG-VALIDO
061900        SET WS-NO-DUPLICADO TO TRUE
062000        PERFORM 3115-BUSCAR-BASE-DUP
062100           THRU 3115-BUSCAR-BASE-DUP-F
062200           VARYING WS-IDX FROM 1 BY 1
062300           UNTIL WS-IDX > WS-CANT-BASE-MEM OR WS-ES-DUPLICADO
062400        IF WS-ES-DUPLICADO
062500           SET WS-REG-INVALIDO TO TRUE
062600           MOVE WS-ID-CONFLITO TO WS-ID-EDIT
062700           STRING 'Rule ' WS-ID-EDIT ' already exists'
062800                  DELIMITED SIZE INTO WS-MSG-ERRO
062900        END-IF
063000     END-IF.
063100
063200 3110-VALIDAR-BASE-F. EXIT.
063300
063400 3115-BUSCAR-BASE-DUP.
063500
063600     IF WBM-CIDADE (WS-IDX)  = WS-CIUDAD-COD (1:8) AND
063700        WBM-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8)
063800        SET WS-ES-DUPLICADO TO TRUE
063900        MOVE WBM-ID (WS-IDX) TO WS-ID-CONFLITO
064000     END-IF.
064100
064200 3115-BUSCAR-BASE-DUP-F. EXIT.
064300
064400
064500*----  ALTA DE RECARGO NUMERICO (TEMPERATURA / VIENTO) -----------
064600 3200-ALTA-EXTRA-NUM-I.
064700
064800     PERFORM 8200-TRADUZIR-VEICULO-I THRU 8200-TRADUZIR-VEICULO-F
064900     PERFORM 8300-TRADUZIR-METRICA-I THRU 8300-TRADUZIR-METRICA-F
065000     PERFORM 8400-TRADUZIR-TIPOVAL-I THRU 8400-TRADUZIR-TIPOVAL-F
065100     PERFORM 3210-VALIDAR-EXTRA-NUM-I
065200        THRU 3210-VALIDAR-EXTRA-NUM-F
065300
065400     IF WS-REG-VALIDO
065500        ADD 1 TO WS-CANT-ACEPTADOS
065600        MOVE WS-CANT-ACEPTADOS TO EF-ID
065700        MOVE WS-METRICA-COD    TO EF-METRIC
065800        MOVE WS-TIPOVALOR-COD  TO EF-VALUE-TYPE
065900        MOVE TR-VALOR-NUM      TO EF-VALUE-NUM
066000        MOVE SPACES            TO EF-VALUE-TEXT
066100        MOVE WS-VEICULO-COD    TO EF-VEHICLE
066200        MOVE TR-TARIFA-NUM     TO EF-FEE-AMOUNT
066300        MOVE TR-PROHIBIDO      TO EF-PROHIBITED
066400        MOVE WS-RUN-TIMESTAMP  TO EF-VALID-FROM
066500        MOVE ZERO              TO EF-VALID-UNTIL
066600
066700        WRITE REG-EXTRAFEE FROM WS-REG-EXTRAFEE
066800
066900        ADD 1 TO WS-CANT-EXTRA-MEM
067000        MOVE EF-ID          TO WEM-ID (WS-CANT-EXTRA-MEM)
067100        MOVE EF-VEHICLE     TO WEM-VEICULO (WS-CANT-EXTRA-MEM)
067200        MOVE EF-METRIC      TO WEM-METRICA (WS-CANT-EXTRA-MEM)
067300        MOVE EF-VALUE-TYPE  TO WEM-TIPOVALOR (WS-CANT-EXTRA-MEM)
067400        MOVE EF-VALUE-NUM   TO WEM-VALOR (WS-CANT-EXTRA-MEM)
067500        MOVE SPACES         TO WEM-TEXTO (WS-CANT-EXTRA-MEM)
067600
067700        MOVE 'RECARGO'      TO LA-TIPO
067800        MOVE 'ACEPTADA'     TO LA-RESULTADO
067900        STRING EF-VEHICLE ' / ' EF-METRIC ' / ' EF-VALUE-TYPE
068000               DELIMITED SIZE INTO LA-DETALLE
068100     ELSE
068200        ADD 1 TO WS-CANT-RECHAZADOS
068300        MOVE 'RECARGO'      TO LA-TIPO
068400        MOVE 'RECHAZADA'    TO LA-RESULTADO
068500        MOVE WS-MSG-ERRO    TO LA-DETALLE
068600     END-IF
068700
068800     WRITE REG-AUDITO FROM WS-LIN-AUDITO AFTER 1.
068900
069000 3200-ALTA-EXTRA-NUM-F. EXIT.
069100
069200
069300*----  VALIDA EL RECARGO NUMERICO Y BUSCA CONFLICTOS --------------
069400 3210-VALIDAR-EXTRA-NUM-I.
069500
069600     SET WS-REG-VALIDO TO TRUE
069700     MOVE SPACES TO WS-MSG-ERRO
069800
069900     IF WS-VEICULO-COD = 'UNKNOWN   '     OR
070000        WS-METRICA-COD = 'UNKNOWN   '     OR
070100        WS-TIPOVALOR-COD = 'UNKNOWN   '   OR
070200        WS-METRICA-COD = 'PHENOMENON'     OR
070300        WS-TIPOVALOR-COD = 'PHENOMENON'
070400        SET WS-REG-INVALIDO TO TRUE
070500        MOVE 'Invalid rule parameter(s)' TO WS-MSG-ERRO
070600     ELSE
070700        IF TR-PROHIBIDO NOT = 'Y' AND TR-TARIFA-NUM NOT > 0
070800           SET WS-REG-INVALIDO TO TRUE
070900           MOVE 'Invalid rule parameter(s)' TO WS-MSG-ERRO
071000        END-IF
071100     END-IF
071200
071300     IF WS-REG-VALIDO
071400        SET WS-NO-DUPLICADO TO TRUE
071500        PERFORM 3215-BUSCAR-EXTRA-NUM-CONFL
071600           THRU 3215-BUSCAR-EXTRA-NUM-CONFL-F
071700           VARYING WS-IDX FROM 1 BY 1
071800           UNTIL WS-IDX > WS-CANT-EXTRA-MEM OR WS-ES-DUPLICADO
071900        IF WS-ES-DUPLICADO
072000           SET WS-REG-INVALIDO TO TRUE
072100           MOVE WS-ID-CONFLITO TO WS-ID-EDIT
072200           STRING 'Conflicting rule (ID: ' WS-ID-EDIT ')'
072300                  DELIMITED SIZE INTO WS-MSG-ERRO
072400        END-IF
072500     END-IF.
072600
072700 3210-VALIDAR-EXTRA-NUM-F. EXIT.
072800
072900 3215-BUSCAR-EXTRA-NUM-CONFL.
073000
073100     IF WEM-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8) AND
073200        WEM-METRICA (WS-IDX) = WS-METRICA-COD
073300        IF WEM-TIPOVALOR (WS-IDX) = WS-TIPOVALOR-COD AND
073400           WEM-VALOR (WS-IDX)     = TR-VALOR-NUM
073500           SET WS-ES-DUPLICADO TO TRUE
073600           MOVE WEM-ID (WS-IDX) TO WS-ID-CONFLITO
073700        ELSE
073800           IF WEM-TIPOVALOR (WS-IDX) = 'UNTIL     '   AND
073900              WS-TIPOVALOR-COD       = 'FROM      '   AND
074000              WEM-VALOR (WS-IDX) NOT < TR-VALOR-NUM
074100              SET WS-ES-DUPLICADO TO TRUE
074200              MOVE WEM-ID (WS-IDX) TO WS-ID-CONFLITO
074300           END-IF
074400           IF WEM-TIPOVALOR (WS-IDX) = 'FROM      '   AND
074500              WS-TIPOVALOR-COD       = 'UNTIL     '   AND
074600              WEM-VALOR (WS-IDX) NOT > TR-VALOR-NUM
074700              SET WS-ES-DUPLICADO TO TRUE
074800              MOVE WEM-ID (WS-IDX) TO WS-ID-CONFLITO
074900           END-IF
075000        END-IF
075100     END-IF.
075200
075300 3215-BUSCAR-EXTRA-NUM-CONFL-F. EXIT.
075400
075500
075600*----  ALTA DE RECARGO POR FENOMENO --------------------------------
075700 3300-ALTA-EXTRA-FEN-I.
075800
075900     PERFORM 8200-TRADUZIR-VEICULO-I THRU 8200-TRADUZIR-VEICULO-F
076000     PERFORM 3310-VALIDAR-EXTRA-FEN-I
076100        THRU 3310-VALIDAR-EXTRA-FEN-F
076200
076300     IF WS-REG-VALIDO
076400        ADD 1 TO WS-CANT-ACEPTADOS
076500        MOVE WS-CANT-ACEPTADOS TO EF-ID
076600        MOVE 'PHENOMENON'     TO EF-METRIC
076700        MOVE 'PHENOMENON'     TO EF-VALUE-TYPE
076800        MOVE ZERO              TO EF-VALUE-NUM
076900        MOVE TR-FENOMENO-TXT  TO EF-VALUE-TEXT
077000        MOVE WS-VEICULO-COD   TO EF-VEHICLE
077100        MOVE TR-TARIFA-NUM    TO EF-FEE-AMOUNT
077200        MOVE TR-PROHIBIDO     TO EF-PROHIBITED
077300        MOVE WS-RUN-TIMESTAMP TO EF-VALID-FROM
077400        MOVE ZERO             TO EF-VALID-UNTIL
077500
077600        WRITE REG-EXTRAFEE FROM WS-REG-EXTRAFEE
077700
077800        ADD 1 TO WS-CANT-EXTRA-MEM
077900        MOVE EF-ID          TO WEM-ID (WS-CANT-EXTRA-MEM)
078000        MOVE EF-VEHICLE     TO WEM-VEICULO (WS-CANT-EXTRA-MEM)
078100        MOVE EF-METRIC      TO WEM-METRICA (WS-CANT-EXTRA-MEM)
078200        MOVE EF-VALUE-TYPE  TO WEM-TIPOVALOR (WS-CANT-EXTRA-MEM)
078300        MOVE ZERO           TO WEM-VALOR (WS-CANT-EXTRA-MEM)
078400        MOVE EF-VALUE-TEXT  TO WEM-TEXTO (WS-CANT-EXTRA-MEM)
078500
078600        MOVE 'RECARGO'      TO LA-TIPO
078700        MOVE 'ACEPTADA'     TO LA-RESULTADO
078800        STRING EF-VEHICLE ' / ' EF-VALUE-TEXT
078900               DELIMITED SIZE INTO LA-DETALLE
079000     ELSE
079100        ADD 1 TO WS-CANT-RECHAZADOS
079200        MOVE 'RECARGO'      TO LA-TIPO
079300        MOVE 'RECHAZADA'    TO LA-RESULTADO
079400        MOVE WS-MSG-ERRO    TO LA-DETALLE
079500     END-IF
079600
079700     WRITE REG-AUDITO FROM WS-LIN-AUDITO AFTER 1.
079800
079900 3300-ALTA-EXTRA-FEN-F. EXIT.
080000
080100
080200*----  VALIDA EL RECARGO POR FENOMENO Y BUSCA CONFLICTOS ----------
080300 3310-VALIDAR-EXTRA-FEN-I.
080400
080500     SET WS-REG-VALIDO TO TRUE
080600     MOVE SPACES TO WS-MSG-ERRO
080700
080800     IF WS-VEICULO-COD = 'UNKNOWN   ' OR
080900        TR-FENOMENO-TXT = SPACES
081000        SET WS-REG-INVALIDO TO TRUE
081100        MOVE 'Invalid rule parameter(s)' TO WS-MSG-ERRO
081200     ELSE
081300        IF TR-PROHIBIDO NOT = 'Y' AND TR-TARIFA-NUM NOT > 0
081400           SET WS-REG-INVALIDO TO TRUE
081500           MOVE 'Invalid rule parameter(s)' TO WS-MSG-ERRO
081600        END-IF
081700     END-IF
081800
081900     IF WS-REG-VALIDO
082000        SET WS-NO-DUPLICADO TO TRUE
082100        PERFORM 3315-BUSCAR-EXTRA-FEN-CONFL
082200           THRU 3315-BUSCAR-EXTRA-FEN-CONFL-F
082300           VARYING WS-IDX FROM 1 BY 1
082400           UNTIL WS-IDX > WS-CANT-EXTRA-MEM OR WS-ES-DUPLICADO
082500        IF WS-ES-DUPLICADO
082600           SET WS-REG-INVALIDO TO TRUE
082700           MOVE WS-ID-CONFLITO TO WS-ID-EDIT
082800           STRING 'Conflicting rule (ID: ' WS-ID-EDIT ')'
082900                  DELIMITED SIZE INTO WS-MSG-ERRO
083000        END-IF
083100     END-IF.
083200
083300 3310-VALIDAR-EXTRA-FEN-F. EXIT.
083400
083500 3315-BUSCAR-EXTRA-FEN-CONFL.
083600
083700     IF WEM-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8)  AND
083800        WEM-METRICA (WS-IDX) = 'PHENOMENON'          AND
083900        WEM-TEXTO (WS-IDX)   = TR-FENOMENO-TXT
084000        SET WS-ES-DUPLICADO TO TRUE
084100        MOVE WEM-ID (WS-IDX) TO WS-ID-CONFLITO
084200     END-IF.
084300
084400 3315-BUSCAR-EXTRA-FEN-CONFL-F. EXIT.
084500
084600
084700*----  LECTURA DEL ARCHIVO DE TRANSACCIONES -----------------------
084800 3900-LEER-TRANS-I.
084900
085000     READ TRANS INTO WS-REG-TRANS
085100
085200     EVALUATE FS-TRANS
085300        WHEN '00'
085400           CONTINUE
085500        WHEN '10'
085600           SET WS-FIN-LECTURA TO TRUE
085700        WHEN OTHER
085800           DISPLAY '* ERROR EN LECTURA TRANS = ' FS-TRANS
085900           MOVE 9999 TO RETURN-CODE
086000           SET WS-FIN-LECTURA TO TRUE
086100     END-EVALUATE.
086200
086300 3900-LEER-TRANS-F. EXIT.
086400
086500
086600*----  TRADUCCIONES AUXILIARES VIA PGMXLATE -----------------------
086700 8100-TRADUZIR-CIDADE-I.
086800
086900     MOVE 'C'            TO WL-TRAD-TIPO
087000     MOVE TR-CIUDAD-TXT  TO WL-TRAD-ENTRADA
087100     CALL WS-PGM-XLATE USING WS-LK-TRADUCAO
087200     MOVE WL-TRAD-SAIDA  TO WS-CIUDAD-COD.
087300
087400 8100-TRADUZIR-CIDADE-F. EXIT.
087500
087600 8200-TRADUZIR-VEICULO-I.
087700
087800     MOVE 'V'             TO WL-TRAD-TIPO
087900     MOVE TR-VEICULO-TXT  TO WL-TRAD-ENTRADA
088000     CALL WS-PGM-XLATE USING WS-LK-TRADUCAO
088100     MOVE WL-TRAD-SAIDA   TO WS-VEICULO-COD.
088200
088300 8200-TRADUZIR-VEICULO-F. EXIT.
088400
088500 8300-TRADUZIR-METRICA-I.
088600
088700     MOVE 'M'             TO WL-TRAD-TIPO
088800     MOVE TR-METRICA-TXT  TO WL-TRAD-ENTRADA
088900     CALL WS-PGM-XLATE USING WS-LK-TRADUCAO
089000     MOVE WL-TRAD-SAIDA   TO WS-METRICA-COD.
089100
089200 8300-TRADUZIR-METRICA-F. EXIT.
089300
089400 8400-TRADUZIR-TIPOVAL-I.
089500
089600     MOVE 'T'               TO WL-TRAD-TIPO
089700     MOVE TR-TIPOVALOR-TXT  TO WL-TRAD-ENTRADA
089800     CALL WS-PGM-XLATE USING WS-LK-TRADUCAO
089900     MOVE WL-TRAD-SAIDA     TO WS-TIPOVALOR-COD.
090000
090100 8400-TRADUZIR-TIPOVAL-F. EXIT.
090200
090300
090400*--------------------------------------------------------------
090500 9999-FINAL-I.
090600
090700     DISPLAY '=============================================='
090800     DISPLAY 'TOTAL TARIFAS ACEPTADAS  = ' WS-CANT-ACEPTADOS
090900     DISPLAY 'TOTAL TARIFAS RECHAZADAS = ' WS-CANT-RECHAZADOS
091000
091100     IF WS-PROC-MANTENIMIENTO
091200        CLOSE TRANS
091300     END-IF
091400
091500     CLOSE BASEFEE
091600     CLOSE EXTRAFEE
091700     CLOSE AUDITO.
091800
091900 9999-FINAL-F. EXIT.
