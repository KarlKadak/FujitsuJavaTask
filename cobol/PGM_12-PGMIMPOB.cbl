000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMIMPOB.
000300 AUTHOR.        M GUEVARA.
000400 INSTALLATION.  DEPTO PROCESO DE DATOS - RUTA CELERE.
000500 DATE-WRITTEN.  11/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*    PGMIMPOB                                                   *
001100*    ========                                                    *
001200*    IMPORTACION DE OBSERVACIONES METEOROLOGICAS.  LEE EL        *
001300*    ARCHIVO CRUDO DE ESTACION (DDOBSIN), FILTRA LOS REGISTROS   *
001400*    QUE NO CORRESPONDEN A LAS TRES ESTACIONES MONITOREADAS      *
001500*    (26038 TALLINN-HARKU, 26242 TARTU-TORAVERE, 41803 PARNU),   *
001600*    VALIDA LOS CAMPOS NUMERICOS Y AGREGA LOS REGISTROS VALIDOS  *
001700*    AL ARCHIVO HISTORICO DE CLIMA (DDCLIMA) CON LA FECHA-HORA   *
001800*    DE CORRIDA TOMADA DEL PARAMETRO DE ENTRADA (DDPARM).        *
001900*                                                                *
002000******************************************************************
002100*                  HISTORIAL DE MODIFICACIONES                  *
002200******************************************************************
002300* FECHA     AUTOR   TICKET      DESCRIPCION                     *
002400* --------  ------  ----------  ------------------------------- *
002500* 11/06/89  MGV     RC-0112     VERSION ORIGINAL - IMPORTA SOLO  *
002600*                               LA ESTACION DE TALLINN-HARKU.   *
002700* 07/02/91  MGV     RC-0140     SE INCORPORAN TARTU-TORAVERE Y   *
002800*                               PARNU A LA LISTA DE ESTACIONES   *
002900*                               MONITOREADAS.                    *
003000* 23/05/94  HLR     RC-0201     SE AGREGA VALIDACION NUMERICA DE *
003100*                               TEMPERATURA Y VIENTO; REGISTROS  *
003200*                               INVALIDOS SE DESCARTAN SIN       *
003300*                               DETENER LA CORRIDA.              *
003400* 11/08/98  HLR     RC-0381     REVISION Y2K - LA FECHA-HORA DE  *
003500*                               CORRIDA SE RECIBE YA COMO        *
003600*                               SEGUNDOS DESDE EPOCA (DDPARM) Y  *
003700*                               NO REQUIERE CAMBIOS.             *
003800* 14/03/07  PKV     RC-0441     SE AGREGA CONTADOR DE REGISTROS  *
003900*                               DESCARTADOS AL RESUMEN FINAL.    *
004000* 21/06/23  SJT     RC-0703     SE ADAPTA EL LAYOUT DE SALIDA AL *
004100*                               NUEVO ARCHIVO DE CLIMA USADO POR *
004200*                               EL MOTOR DE TARIFAS (PGMTARIF).  *
004300* 03/11/23  SJT     RC-0711     SE VALIDA QUE EL WMO VENGA EN    *
004400*                               DIGITOS ANTES DE COMPARAR CONTRA *
004500*                               LA TABLA (EVITA DATO BASURA EN   *
004600*                               CAMPO NUMERICO); SE AGREGA TRAZA *
004700*                               POR DISPLAY DEL REGISTRO GRABADO.*
004800******************************************************************
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS DIGITOS IS '0' THRU '9'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT OBSIN  ASSIGN DDOBSIN
005800            FILE STATUS IS FS-OBSIN.
005900
006000     SELECT PARM   ASSIGN DDPARM
006100            FILE STATUS IS FS-PARM.
006200
006300     SELECT CLIMA  ASSIGN DDCLIMA
006400            FILE STATUS IS FS-CLIMA.
006500
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  OBSIN
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 01  REG-OBSIN              PIC X(80).
007400
007500 FD  PARM
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-PARM                PIC X(10).
007900
008000 FD  CLIMA
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-CLIMA               PIC X(95).
008400
008500 WORKING-STORAGE SECTION.
008600*=======================*
008700 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800
008900*---- ARCHIVOS ---------------------------------------------------
009000 77  FS-OBSIN                 PIC XX      VALUE SPACES.
009100     88  FS-OBSIN-FIN                     VALUE '10'.
009200 77  FS-PARM                  PIC XX      VALUE SPACES.
009300 77  FS-CLIMA                 PIC XX      VALUE SPACES.
009400
009500 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
009600     88  WS-FIN-LECTURA                   VALUE 'Y'.
009700     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009800
009900*---- PARAMETRO DE CORRIDA (FECHA-HORA EN SEGUNDOS DESDE EPOCA) --
010000 77  WS-BATCH-TIMESTAMP        PIC 9(10)   VALUE ZEROS.
010100
010200*---- REGISTRO CRUDO DE ESTACION (CPOBSEST) -----------------------
010300*//// COPY CPOBSEST ////////////////////////////////////////////
010400 01  WS-REG-ENTRADA.
010500     03  OBS-WMO-X            PIC X(05)   VALUE SPACES.
010600     03  OBS-NOME             PIC X(30)   VALUE SPACES.
010700     03  OBS-TEMP-X           PIC X(05)   VALUE SPACES.
010800     03  OBS-VENTO-X          PIC X(04)   VALUE SPACES.
010900     03  OBS-FENOMENO         PIC X(30)   VALUE SPACES.
011000     03  FILLER               PIC X(06)   VALUE SPACES.
011100
011200 01  WS-REG-ENTRADA-NUM REDEFINES WS-REG-ENTRADA.
011300     03  OBS-WMO-NUM          PIC 9(05).
011400     03  FILLER               PIC X(30).
011500     03  OBS-TEMP-NUM         PIC S9(03)V9(01) SIGN LEADING
011600                               SEPARATE.
011700     03  OBS-VENTO-NUM        PIC 9(03)V9(01).
011800     03  FILLER               PIC X(36).
011900*//////////////////////////////////////////////////////////////
012000
012100*---- TABLA DE ESTACIONES MONITOREADAS (3 CODIGOS WMO) -----------
012200 01  WS-TAB-WMO-MONIT-STR     PIC X(17) VALUE '260382624241803  '.
012300 01  WS-TAB-WMO-MONIT REDEFINES WS-TAB-WMO-MONIT-STR.
012400     03  WS-TAB-WMO           OCCURS 3 TIMES PIC 9(05).
012450     03  FILLER               PIC X(02).
012500
012600*---- REGISTRO DE SALIDA AL HISTORICO DE CLIMA (CPWEATHR) --------
012700*//// COPY CPWEATHR //////////////////////////////////////////
012800 01  WS-REG-SALIDA.
012900     03  WD-ID                PIC 9(09)   VALUE ZEROS.
013000     03  WD-STATION-WMO       PIC 9(05)   VALUE ZEROS.
013100     03  WD-STATION-NAME      PIC X(30)   VALUE SPACES.
013200     03  WD-AIR-TEMP          PIC S9(03)V9(01) SIGN LEADING
013300                               SEPARATE.
013400     03  WD-WIND-SPEED        PIC 9(03)V9(01) VALUE ZEROS.
013500     03  WD-PHENOMENON        PIC X(30)   VALUE SPACES.
013600     03  WD-TIMESTAMP         PIC 9(10)   VALUE ZEROS.
013650     03  FILLER               PIC X(02)   VALUE SPACES.
013700
013800 01  WS-REG-SALIDA-ALFA REDEFINES WS-REG-SALIDA PIC X(95).
013900*//////////////////////////////////////////////////////////////
014000
014100*---- VALIDACION DEL REGISTRO -------------------------------------
014200 77  WS-SW-VALIDO             PIC X       VALUE 'S'.
014300     88  WS-REG-VALIDO                    VALUE 'S'.
014400     88  WS-REG-INVALIDO                  VALUE 'N'.
014500
014600 77  WS-SW-MONITOREADA        PIC X       VALUE 'N'.
014700     88  WS-ES-MONITOREADA               VALUE 'S'.
014800     88  WS-NO-MONITOREADA               VALUE 'N'.
014900
015000*---- INDICE Y CONTADORES (BINARIOS) ------------------------------
015100 77  WS-IDX                   PIC S9(4) COMP  VALUE ZERO.
015200 77  WS-CANT-LEIDOS           PIC S9(7) COMP  VALUE ZERO.
015300 77  WS-CANT-GRABADOS         PIC S9(7) COMP  VALUE ZERO.
015400 77  WS-CANT-DESCARTADOS      PIC S9(7) COMP  VALUE ZERO.
015500
015600 77  FILLER               PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015700
015800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015900 PROCEDURE DIVISION.
016000
016100 MAIN-PROGRAM-I.
016200
016300     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
016400     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
016500                            UNTIL WS-FIN-LECTURA.
016600     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
016700
016800 MAIN-PROGRAM-F. GOBACK.
016900
017000
017100*----  APERTURA DE ARCHIVOS Y LECTURA DEL PARAMETRO DE CORRIDA --
017200 1000-INICIO-I.
017300
017400     SET WS-NO-FIN-LECTURA TO TRUE
017500
017600     OPEN INPUT  PARM
017700     IF FS-PARM IS NOT EQUAL '00'
017800        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
017900        MOVE 9999 TO RETURN-CODE
018000        SET WS-FIN-LECTURA TO TRUE
018100     ELSE
018200        READ PARM INTO REG-PARM
018300        MOVE REG-PARM TO WS-BATCH-TIMESTAMP
018400        CLOSE PARM
018500     END-IF
018600
018700     OPEN INPUT  OBSIN
018800     IF FS-OBSIN IS NOT EQUAL '00'
018900        DISPLAY '* ERROR EN OPEN OBSIN = ' FS-OBSIN
019000        SET  WS-FIN-LECTURA TO TRUE
019100     END-IF
019200
019300     OPEN EXTEND CLIMA
019400     IF FS-CLIMA IS NOT EQUAL '00'
019500        DISPLAY '* ERROR EN OPEN CLIMA = ' FS-CLIMA
019600        MOVE 9999 TO RETURN-CODE
019700        SET  WS-FIN-LECTURA TO TRUE
019800     END-IF
019900
020000     IF NOT WS-FIN-LECTURA
020100        PERFORM 2100-LEER-I THRU 2100-LEER-F
020200     END-IF.
020300
020400 1000-INICIO-F. EXIT.
020500
020600
020700*----  FILTRA, VALIDA Y ALMACENA CADA REGISTRO LEIDO ------------
020800 2000-PROCESO-I.
020900
021000     PERFORM 2150-VALIDAR-REG-I THRU 2150-VALIDAR-REG-F
021100
021200     IF WS-REG-VALIDO
021300        PERFORM 2200-GRABAR-REG-I THRU 2200-GRABAR-REG-F
021400     ELSE
021500        ADD 1 TO WS-CANT-DESCARTADOS
021600        DISPLAY '* REGISTRO DESCARTADO - WMO: ' OBS-WMO-X
021700     END-IF
021800
021900     PERFORM 2100-LEER-I THRU 2100-LEER-F.
022000
022100 2000-PROCESO-F. EXIT.
022200
022300
022400*--------------------------------------------------------------
022500 2100-LEER-I.
022600
022700     READ OBSIN INTO WS-REG-ENTRADA
022800
022900     EVALUATE FS-OBSIN
023000        WHEN '00'
023100           ADD 1 TO WS-CANT-LEIDOS
023200        WHEN '10'
023300           SET WS-FIN-LECTURA TO TRUE
023400        WHEN OTHER
023500           DISPLAY '* ERROR EN LECTURA OBSIN = ' FS-OBSIN
023600           MOVE 9999 TO RETURN-CODE
023700           SET WS-FIN-LECTURA TO TRUE
023800     END-EVALUATE.
023900
024000 2100-LEER-F. EXIT.
024100
024200
024300*----  VALIDA ESTACION MONITOREADA Y CAMPOS NUMERICOS -----------
024400 2150-VALIDAR-REG-I.
024500
024600     SET WS-REG-VALIDO      TO TRUE
024700     SET WS-NO-MONITOREADA  TO TRUE
024800
024900     IF OBS-WMO-X = SPACES OR OBS-WMO-X IS NOT DIGITOS
025000        SET WS-REG-INVALIDO TO TRUE
025100     ELSE
025200        PERFORM 2160-BUSCAR-ESTACAO
025300           THRU 2160-BUSCAR-ESTACAO-F
025400           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
025500                OR WS-ES-MONITOREADA
025600        IF WS-NO-MONITOREADA
025700           SET WS-REG-INVALIDO TO TRUE
025800        END-IF
025900     END-IF
026000
026100     IF WS-REG-VALIDO
026200        IF OBS-TEMP-NUM IS NOT NUMERIC
026300           SET WS-REG-INVALIDO TO TRUE
026400        END-IF
026500     END-IF
026600
026700     IF WS-REG-VALIDO
026800        IF OBS-VENTO-NUM IS NOT NUMERIC
026900           SET WS-REG-INVALIDO TO TRUE
027000        END-IF
027100     END-IF.
027200
027300 2150-VALIDAR-REG-F. EXIT.
027400
027500 2160-BUSCAR-ESTACAO.
027600
027700     IF OBS-WMO-NUM = WS-TAB-WMO (WS-IDX)
027800        SET WS-ES-MONITOREADA TO TRUE
027900     END-IF.
028000
028100 2160-BUSCAR-ESTACAO-F. EXIT.
028200
028300
028400*----  ARMA EL REGISTRO DE CLIMA Y LO AGREGA AL HISTORICO -------
028500 2200-GRABAR-REG-I.
028600
028700     ADD 1 TO WS-CANT-GRABADOS
028800     MOVE WS-CANT-GRABADOS  TO WD-ID
028900     MOVE OBS-WMO-NUM       TO WD-STATION-WMO
029000     MOVE OBS-NOME          TO WD-STATION-NAME
029100     MOVE OBS-TEMP-NUM      TO WD-AIR-TEMP
029200     MOVE OBS-VENTO-NUM     TO WD-WIND-SPEED
029300     MOVE OBS-FENOMENO      TO WD-PHENOMENON
029400     MOVE WS-BATCH-TIMESTAMP TO WD-TIMESTAMP
029500
029600     WRITE REG-CLIMA FROM WS-REG-SALIDA
029700     DISPLAY 'PGMIMPOB - REGISTRO DE CLIMA GRABADO: '
029800             WS-REG-SALIDA-ALFA
029900
030000     IF FS-CLIMA IS NOT EQUAL '00'
030100        DISPLAY '* ERROR EN GRABAR CLIMA = ' FS-CLIMA
030200        MOVE 9999 TO RETURN-CODE
030300        SET WS-FIN-LECTURA TO TRUE
030400     END-IF.
030500
030600 2200-GRABAR-REG-F. EXIT.
030700
030800
030900*--------------------------------------------------------------
031000 9999-FINAL-I.
031100
031200     DISPLAY '=============================================='
031300     DISPLAY 'TOTAL LEIDOS       = ' WS-CANT-LEIDOS
031400     DISPLAY 'TOTAL GRABADOS     = ' WS-CANT-GRABADOS
031500     DISPLAY 'TOTAL DESCARTADOS  = ' WS-CANT-DESCARTADOS
031600
031700     CLOSE OBSIN
031800     IF FS-OBSIN IS NOT EQUAL '00'
031900        DISPLAY '* ERROR EN CLOSE OBSIN = ' FS-OBSIN
032000        MOVE 9999 TO RETURN-CODE
032100     END-IF
032200
032300     CLOSE CLIMA
032400     IF FS-CLIMA IS NOT EQUAL '00'
032500        DISPLAY '* ERROR EN CLOSE CLIMA = ' FS-CLIMA
032600        MOVE 9999 TO RETURN-CODE
032700     END-IF.
032800
032900 9999-FINAL-F. EXIT.
