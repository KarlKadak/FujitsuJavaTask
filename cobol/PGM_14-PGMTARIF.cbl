000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTARIF.
000300 AUTHOR.        M GUEVARA.
000400 INSTALLATION.  DEPTO PROCESO DE DATOS - RUTA CELERE.
000500 DATE-WRITTEN.  30/06/1997.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*    PGMTARIF                                                   *
001100*    ========                                                    *
001200*    MOTOR DE CALCULO DE LA TARIFA DE REPARTO.  POR CADA         *
001300*    SOLICITUD (DDPEDIDO) TRADUCE CIUDAD/VEHICULO, BUSCA LA      *
001400*    TARIFA BASE VIGENTE (DDBASEFE), UBICA LA ESTACION           *
001500*    METEOROLOGICA DE LA CIUDAD Y LA OBSERVACION MAS RECIENTE    *
001600*    (DDCLIMA), Y EVALUA LOS RECARGOS CONFIGURADOS (DDEXTRFE)    *
001700*    SEGUN TEMPERATURA, VIENTO Y FENOMENO.  GRABA EL RESULTADO   *
001800*    (DDRESULT) Y EMITE UN INFORME DE 80 COLUMNAS (DDLISTA) CON  *
001900*    SUBTOTAL POR CIUDAD Y TOTALES GENERALES.                   *
002000*                                                                *
002100******************************************************************
002200*                  HISTORIAL DE MODIFICACIONES                  *
002300******************************************************************
002400* FECHA     AUTOR   TICKET      DESCRIPCION                     *
002500* --------  ------  ----------  ------------------------------- *
002600* 30/06/97  HLR     RC-0331     VERSION ORIGINAL - TARIFA BASE   *
002700*                               SOLAMENTE (SIN RECARGO CLIMA).   *
002800* 11/08/98  HLR     RC-0384     REVISION Y2K - ENCABEZADO DEL    *
002900*                               INFORME SIGUE USANDO AAAA CON    *
003000*                               SIGLO FIJO '20' (VER ACCEPT      *
003100*                               FROM DATE MAS ABAJO).            *
003200* 05/03/02  PKV     RC-0410     SE INCORPORA LA EVALUACION DE    *
003300*                               RECARGOS POR TEMPERATURA Y       *
003400*                               VIENTO CONTRA DDEXTRFE.          *
003500* 09/10/11  PKV     RC-0535     SE AGREGA LA EVALUACION DE       *
003600*                               RECARGOS POR FENOMENO Y EL       *
003700*                               CORTE DE PROHIBICION DE USO.     *
003800* 14/03/18  SJT     RC-0610     SUBTOTAL POR CIUDAD EN TABLA DE  *
003900*                               MEMORIA (EL ARCHIVO DE PEDIDOS   *
004000*                               NO SIEMPRE LLEGA ORDENADO POR    *
004100*                               CIUDAD DESDE QUE SE ADMITEN      *
004200*                               PEDIDOS DESDE LA APP MOVIL).      *
004300* 21/06/23  SJT     RC-0705     ALTA DEL VEHICULO BIKE EN LA     *
004400*                               EVALUACION DE RECARGOS.          *
004500* 03/11/23  SJT     RC-0715     SE AGREGA TRAZA POR DISPLAY      *
004600*                               CUANDO EL FENOMENO CARGADO DESDE *
004700*                               DDCLIMA NO VIENE NORMALIZADO A   *
004800*                               MAYUSCULAS.                     *
004900******************************************************************
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS MAYUSCULAS IS 'A' THRU 'Z'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT PEDIDO   ASSIGN DDPEDIDO
005900            FILE STATUS IS FS-PEDIDO.
006000
006100     SELECT BASEFEE  ASSIGN DDBASEFE
006200            FILE STATUS IS FS-BASEFEE.
006300
006400     SELECT EXTRAFEE ASSIGN DDEXTRFE
006500            FILE STATUS IS FS-EXTRAFEE.
006600
006700     SELECT CLIMA    ASSIGN DDCLIMA
006800            FILE STATUS IS FS-CLIMA.
006900
007000     SELECT RESULTA  ASSIGN DDRESULT
007100            FILE STATUS IS FS-RESULTA.
007200
007300     SELECT LISTADO  ASSIGN DDLISTA
007400            FILE STATUS IS FS-LISTADO.
007500
007600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  PEDIDO
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-PEDIDO                PIC X(32).
008400
008500 FD  BASEFEE
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  REG-BASEFEE                PIC X(45).
008900
009000 FD  EXTRAFEE
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-EXTRAFEE                PIC X(102).
009400
009500 FD  CLIMA
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-CLIMA                 PIC X(95).
009900
010000 FD  RESULTA
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-RESULTA                PIC X(84).
010400
010500 FD  LISTADO
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-SALIDA                 PIC X(80).
010900
011000 WORKING-STORAGE SECTION.
011100*=======================*
011200 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011300
011400*---- ARCHIVOS -----------------------------------------------------
011500 77  FS-PEDIDO                 PIC XX  VALUE SPACES.
011600     88  FS-PEDIDO-FIN                 VALUE '10'.
011700 77  FS-BASEFEE                 PIC XX  VALUE SPACES.
011800     88  FS-BASEFEE-FIN                 VALUE '10'.
011900 77  FS-EXTRAFEE                 PIC XX  VALUE SPACES.
012000     88  FS-EXTRAFEE-FIN                 VALUE '10'.
012100 77  FS-CLIMA                  PIC XX  VALUE SPACES.
012200     88  FS-CLIMA-FIN                   VALUE '10'.
012300 77  FS-RESULTA                 PIC XX  VALUE SPACES.
012400 77  FS-LISTADO                 PIC XX  VALUE SPACES.
012500
012600 77  WS-STATUS-FIN              PIC X   VALUE 'N'.
012700     88  WS-FIN-LECTURA                 VALUE 'Y'.
012800     88  WS-NO-FIN-LECTURA              VALUE 'N'.
012900
013000*---- SOLICITUD DE TARIFA (CPFEEREQ) --------------------------------
013100*//// COPY CPFEEREQ //////////////////////////////////////////
013200 01  WS-REG-PEDIDO.
013300     03  RQ-CITY-TEXT           PIC X(10)  VALUE SPACES.
013400     03  RQ-VEHICLE-TEXT        PIC X(10)  VALUE SPACES.
013500     03  RQ-TIMESTAMP           PIC 9(10)  VALUE ZEROS.
013550     03  FILLER                 PIC X(02)  VALUE SPACES.
013600*//////////////////////////////////////////////////////////////
013700
013800*---- RESULTADO DE TARIFA (CPFEERES) --------------------------------
013900*//// COPY CPFEERES //////////////////////////////////////////
014000 01  WS-REG-RESULTA.
014100     03  RS-CITY                PIC X(08)  VALUE SPACES.
014200     03  RS-VEHICLE             PIC X(08)  VALUE SPACES.
014300     03  RS-STATUS              PIC X(02)  VALUE SPACES.
014400     03  RS-TOTAL-FEE           PIC 9(03)V9(02) VALUE ZEROS.
014500     03  RS-MESSAGE             PIC X(60)  VALUE SPACES.
014600     03  FILLER                 PIC X(01)  VALUE SPACES.
014700*//////////////////////////////////////////////////////////////
014800
014900*---- TARIFA BASE (CPBASEFE) -- MISMO LAYOUT QUE PGMINITF ----------
015000*//// COPY CPBASEFE //////////////////////////////////////////
015100 01  WS-REG-BASEFEE.
015200     03  BF-ID                  PIC 9(09)  VALUE ZEROS.
015300     03  BF-CITY                PIC X(08)  VALUE SPACES.
015400     03  BF-VEHICLE             PIC X(08)  VALUE SPACES.
015500     03  BF-FEE-AMOUNT          PIC 9(03)V9(02) VALUE ZEROS.
015600     03  BF-PROHIBITED          PIC X(01)  VALUE 'N'.
015700     03  BF-VALID-FROM          PIC 9(10)  VALUE ZEROS.
015800     03  FILLER                 PIC X(04)  VALUE SPACES.
015900
016000 01  WS-REG-BASEFEE-ALFA REDEFINES WS-REG-BASEFEE PIC X(45).
016100*//////////////////////////////////////////////////////////////
016200
016300*---- RECARGO (CPEXTRFE) -- MISMO LAYOUT QUE PGMINITF --------------
016400*//// COPY CPEXTRFE //////////////////////////////////////////
016500 01  WS-REG-EXTRAFEE.
016600     03  EF-ID                  PIC 9(09)  VALUE ZEROS.
016700     03  EF-METRIC              PIC X(10)  VALUE SPACES.
016800     03  EF-VALUE-TYPE          PIC X(10)  VALUE SPACES.
016900     03  EF-VALUE-NUM           PIC S9(03)V9(01) SIGN LEADING
017000                                 SEPARATE.
017100     03  EF-VALUE-TEXT          PIC X(30)  VALUE SPACES.
017200     03  EF-VEHICLE             PIC X(08)  VALUE SPACES.
017300     03  EF-FEE-AMOUNT          PIC 9(03)V9(02) VALUE ZEROS.
017400     03  EF-PROHIBITED          PIC X(01)  VALUE 'N'.
017500     03  EF-VALID-FROM          PIC 9(10)  VALUE ZEROS.
017600     03  EF-VALID-UNTIL         PIC 9(10)  VALUE ZEROS.
017700     03  FILLER                 PIC X(04)  VALUE SPACES.
017800
017900 01  WS-REG-EXTRAFEE-ALFA REDEFINES WS-REG-EXTRAFEE PIC X(102).
018000*//////////////////////////////////////////////////////////////
018100
018200*---- OBSERVACION METEOROLOGICA (CPWEATHR) -- LAYOUT DE PGMIMPOB ---
018300*//// COPY CPWEATHR //////////////////////////////////////////
018400 01  WS-REG-CLIMA.
018500     03  WD-ID                  PIC 9(09)  VALUE ZEROS.
018600     03  WD-STATION-WMO         PIC 9(05)  VALUE ZEROS.
018700     03  WD-STATION-NAME        PIC X(30)  VALUE SPACES.
018800     03  WD-AIR-TEMP            PIC S9(03)V9(01) SIGN LEADING
018900                                 SEPARATE.
019000     03  WD-WIND-SPEED          PIC 9(03)V9(01) VALUE ZEROS.
019100     03  WD-PHENOMENON          PIC X(30)  VALUE SPACES.
019200     03  WD-TIMESTAMP           PIC 9(10)  VALUE ZEROS.
019250     03  FILLER                 PIC X(02)  VALUE SPACES.
019300
019400 01  WS-REG-CLIMA-ALFA REDEFINES WS-REG-CLIMA PIC X(95).
019500*//////////////////////////////////////////////////////////////
019600
019700*---- TABLAS EN MEMORIA (CARGADAS AL INICIO) ------------------------
019800 01  WS-TAB-BASE.
019900     03  WS-BASE-ENT OCCURS 50 TIMES.
020000         05  WTB-ID             PIC 9(09).
020100         05  WTB-CIDADE         PIC X(08).
020200         05  WTB-VEICULO        PIC X(08).
020300         05  WTB-FEE-AMOUNT     PIC 9(03)V9(02).
020400         05  WTB-PROHIBITED     PIC X(01).
020500         05  WTB-VALID-FROM     PIC 9(10).
020550     03  FILLER                 PIC X(04).
020600 77  WS-CANT-BASE               PIC S9(4) COMP VALUE ZERO.
020700
020800 01  WS-TAB-EXTRA.
020900     03  WS-EXTRA-ENT OCCURS 100 TIMES.
021000         05  WTE-ID             PIC 9(09).
021100         05  WTE-METRICA        PIC X(10).
021200         05  WTE-TIPOVALOR      PIC X(10).
021300         05  WTE-VALOR-NUM      PIC S9(03)V9(01).
021400         05  WTE-TEXTO          PIC X(30).
021500         05  WTE-VEICULO        PIC X(08).
021600         05  WTE-FEE-AMOUNT     PIC 9(03)V9(02).
021700         05  WTE-PROHIBITED     PIC X(01).
021800         05  WTE-VALID-FROM     PIC 9(10).
021900         05  WTE-VALID-UNTIL    PIC 9(10).
021950     03  FILLER                 PIC X(04).
022000 77  WS-CANT-EXTRA              PIC S9(4) COMP VALUE ZERO.
022100
022200 01  WS-TAB-CLIMA.
022300     03  WS-CLIMA-ENT OCCURS 2000 TIMES.
022400         05  WTC-WMO            PIC 9(05).
022500         05  WTC-NOME           PIC X(30).
022600         05  WTC-AIR-TEMP       PIC S9(03)V9(01).
022700         05  WTC-WIND-SPEED     PIC 9(03)V9(01).
022800         05  WTC-PHENOMENON     PIC X(30).
022900         05  WTC-TIMESTAMP      PIC 9(10).
022950     03  FILLER                 PIC X(04).
023000 77  WS-CANT-CLIMA              PIC S9(4) COMP VALUE ZERO.
023100
023200*---- SUBTOTAL POR CIUDAD (TRES CIUDADES MONITOREADAS) -------------
023300 01  WS-TAB-CIUDADE-SUB.
023400     03  WS-CIUDADE-SUB-ENT OCCURS 3 TIMES.
023500         05  WCS-CIDADE         PIC X(08).
023600         05  WCS-CANT           PIC S9(07) COMP VALUE ZERO.
023700         05  WCS-TOTAL          PIC S9(07)V9(02) VALUE ZERO.
023750     03  FILLER                 PIC X(04)   VALUE SPACES.
023800
023900*---- TRADUCAO DE TEXTO LIBRE (PGMXLATE) ----------------------------
024000 77  WS-PGM-XLATE               PIC X(08) VALUE 'PGMXLATE'.
024100 01  WS-LK-TRADUCAO.
024200     03  WL-TRAD-TIPO           PIC X(01).
024300     03  WL-TRAD-ENTRADA        PIC X(10).
024400     03  WL-TRAD-SAIDA          PIC X(10).
024500     03  FILLER                 PIC X(09).
024600
024700 77  WS-CIUDAD-COD              PIC X(10) VALUE SPACES.
024800 77  WS-VEICULO-COD             PIC X(10) VALUE SPACES.
024900
025000*---- MAPEO CIUDAD -> ESTACION (PGMWSTA) ----------------------------
025100 77  WS-PGM-WSTA                PIC X(08) VALUE 'PGMWSTA '.
025200 01  WS-LK-ESTACAO.
025300     03  WL-EST-TIPO            PIC X(01).
025400     03  WL-EST-CIDADE          PIC X(08).
025500     03  WL-EST-WMO             PIC 9(05).
025600     03  FILLER                 PIC X(10).
025700
025800*---- INDICES Y SWITCHES DE BUSQUEDA (TODOS BINARIOS) ---------------
025900 77  WS-IDX                     PIC S9(4) COMP VALUE ZERO.
026000
026100 77  WS-SW-BASE-ACHADA          PIC X     VALUE 'N'.
026200     88  WS-BASE-ACHADA                   VALUE 'Y'.
026300     88  WS-NO-BASE-ACHADA                VALUE 'N'.
026400 77  WS-BASE-IDX-SEL            PIC S9(4) COMP VALUE ZERO.
026500 77  WS-BASE-VALID-SEL          PIC 9(10) VALUE ZERO.
026600 77  WS-BASE-FEE-SEL            PIC 9(03)V9(02) VALUE ZERO.
026700
026800 77  WS-SW-CLIMA-ACHADA         PIC X     VALUE 'N'.
026900     88  WS-CLIMA-ACHADA                  VALUE 'Y'.
027000     88  WS-NO-CLIMA-ACHADA               VALUE 'N'.
027100 77  WS-CLIMA-IDX-SEL           PIC S9(4) COMP VALUE ZERO.
027200 77  WS-CLIMA-TS-SEL            PIC 9(10) VALUE ZERO.
027300
027400 77  WS-SW-FROM-ACHADA          PIC X     VALUE 'N'.
027500     88  WS-FROM-ACHADA                   VALUE 'Y'.
027600     88  WS-NO-FROM-ACHADA                VALUE 'N'.
027700 77  WS-FROM-IDX-SEL            PIC S9(4) COMP VALUE ZERO.
027800 77  WS-FROM-VALOR-SEL          PIC S9(03)V9(01) VALUE ZERO.
027900
028000 77  WS-SW-UNTIL-ACHADA         PIC X     VALUE 'N'.
028100     88  WS-UNTIL-ACHADA                  VALUE 'Y'.
028200     88  WS-NO-UNTIL-ACHADA               VALUE 'N'.
028300 77  WS-UNTIL-IDX-SEL           PIC S9(4) COMP VALUE ZERO.
028400 77  WS-UNTIL-VALOR-SEL         PIC S9(03)V9(01) VALUE ZERO.
028500
028600 77  WS-SW-FEN-ACHADA           PIC X     VALUE 'N'.
028700     88  WS-FEN-ACHADA                    VALUE 'Y'.
028800     88  WS-NO-FEN-ACHADA                 VALUE 'N'.
028900 77  WS-IDX-FEN-SEL             PIC S9(4) COMP VALUE ZERO.
029000
029100 77  WS-SW-PROIBIDO             PIC X     VALUE 'N'.
029200     88  WS-PROIBIDO                      VALUE 'Y'.
029300     88  WS-NO-PROIBIDO                   VALUE 'N'.
029400
029500 77  WS-SW-STATUS               PIC XX    VALUE 'OK'.
029600     88  WS-REG-OK                        VALUE 'OK'.
029700     88  WS-REG-ERRO                      VALUE 'ER'.
029800
029900 77  WS-METRICA-ATUAL           PIC X(10) VALUE SPACES.
030000 77  WS-VALOR-OBSERVADO         PIC S9(03)V9(01) VALUE ZERO.
030100 77  WS-EXTRA-TOTAL             PIC S9(03)V9(02) VALUE ZERO.
030200 77  WS-TARIFA-TOTAL            PIC S9(03)V9(02) VALUE ZERO.
030300
030400 77  WS-FEN-TAB                 PIC X(30) VALUE SPACES.
030500 77  WS-FEN-OBS                 PIC X(30) VALUE SPACES.
030600
030700 01  WS-ALFAS.
030800     03  WS-ALFA-MINUSCULAS     PIC X(26)
030900             VALUE 'abcdefghijklmnopqrstuvwxyz'.
031000     03  WS-ALFA-MAYUSCULAS     PIC X(26)
031100             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031150     03  FILLER                 PIC X(02)   VALUE SPACES.
031200
031300*---- CONTADORES DE CONTROL (BINARIOS) ------------------------------
031400 77  WS-CANT-PEDIDOS            PIC S9(07) COMP VALUE ZERO.
031500 77  WS-CANT-OK                 PIC S9(07) COMP VALUE ZERO.
031600 77  WS-CANT-ER                 PIC S9(07) COMP VALUE ZERO.
031700 77  WS-TOTAL-FEE-GERAL         PIC S9(07)V9(02) VALUE ZERO.
031800
031900*---- IMPRESION -------------------------------------------------
032000 77  WS-CUENTA-LINEA            PIC 9(02) VALUE ZERO.
032100 77  WS-CUENTA-PAGINA           PIC 9(02) VALUE 01.
032200*    SIN FILLER: RECIBE ACCEPT FROM DATE, DEBE QUEDAR EN 6 BYTES.
032250 01  WS-FECHA.
032400     03  WS-FECHA-AA            PIC 99    VALUE ZEROS.
032500     03  WS-FECHA-MM            PIC 99    VALUE ZEROS.
032600     03  WS-FECHA-DD            PIC 99    VALUE ZEROS.
032700
032800 77  WS-LINE                    PIC X(80) VALUE ALL '='.
032900 77  WS-LINE2                   PIC X(80) VALUE ALL '-'.
033000 77  WS-SEPARATE                PIC X(80) VALUE SPACES.
033100
033200 01  IMP-TITULO.
033300     03  FILLER                 PIC X(01) VALUE SPACES.
033400     03  FILLER                 PIC X(43) VALUE
033500         'RUTA CELERE - INFORME DE TARIFAS DE ENTREGA'.
033600     03  FILLER                 PIC X(01) VALUE SPACES.
033700     03  IT-DD                  PIC 99    VALUE ZEROS.
033800     03  FILLER                 PIC X(01) VALUE '/'.
033900     03  IT-MM                  PIC 99    VALUE ZEROS.
034000     03  FILLER                 PIC X(01) VALUE '/'.
034100     03  FILLER                 PIC X(02) VALUE '20'.
034200     03  IT-AA                  PIC 99    VALUE ZEROS.
034300     03  FILLER                 PIC X(04) VALUE SPACES.
034400     03  FILLER                 PIC X(07) VALUE 'PAGINA '.
034500     03  IT-PAGINA              PIC Z9    VALUE ZEROS.
034600     03  FILLER                 PIC X(12) VALUE SPACES.
034700
034800 01  IMP-SUBTITULO.
034900     03  FILLER                 PIC X(08) VALUE 'CITY'.
035000     03  FILLER                 PIC X(02) VALUE SPACES.
035100     03  FILLER                 PIC X(08) VALUE 'VEHICLE'.
035200     03  FILLER                 PIC X(02) VALUE SPACES.
035300     03  FILLER                 PIC X(02) VALUE 'ST'.
035400     03  FILLER                 PIC X(02) VALUE SPACES.
035500     03  FILLER                 PIC X(06) VALUE 'FEE'.
035600     03  FILLER                 PIC X(02) VALUE SPACES.
035700     03  FILLER                 PIC X(48) VALUE 'MESSAGE'.
035800
035900 01  IMP-LINDET.
036000     03  LD-CITY                PIC X(08) VALUE SPACES.
036100     03  FILLER                 PIC X(02) VALUE SPACES.
036200     03  LD-VEHICLE             PIC X(08) VALUE SPACES.
036300     03  FILLER                 PIC X(02) VALUE SPACES.
036400     03  LD-STATUS              PIC X(02) VALUE SPACES.
036500     03  FILLER                 PIC X(02) VALUE SPACES.
036600     03  LD-FEE                 PIC ZZ9.99.
036700     03  FILLER                 PIC X(02) VALUE SPACES.
036800     03  LD-MSG                 PIC X(48) VALUE SPACES.
036900
037000 01  IMP-CORTE-CIUDADE.
037100     03  FILLER                 PIC X(08) VALUE SPACES.
037200     03  FILLER                 PIC X(17) VALUE 'SUBTOTAL CIUDAD: '.
037300     03  IC-CIUDADE             PIC X(08) VALUE SPACES.
037400     03  FILLER                 PIC X(02) VALUE SPACES.
037500     03  FILLER                 PIC X(09) VALUE 'PEDIDOS: '.
037600     03  IC-CANT                PIC ZZ9.
037700     03  FILLER                 PIC X(03) VALUE SPACES.
037800     03  FILLER                 PIC X(07) VALUE 'TOTAL: '.
037900     03  IC-TOTAL               PIC ZZZ9.99.
038000     03  FILLER                 PIC X(16) VALUE SPACES.
038100
038200 01  IMP-TOTALGERAL.
038300     03  FILLER                 PIC X(08) VALUE SPACES.
038400     03  FILLER                 PIC X(19) VALUE 'GRAND TOTAL - REQ: '.
038500     03  IT-CANT-PEDIDOS        PIC ZZZ9.
038600     03  FILLER                 PIC X(02) VALUE SPACES.
038700     03  FILLER                 PIC X(04) VALUE 'OK: '.
038800     03  IT-CANT-OK             PIC ZZZ9.
038900     03  FILLER                 PIC X(02) VALUE SPACES.
039000     03  FILLER                 PIC X(04) VALUE 'ER: '.
039100     03  IT-CANT-ER             PIC ZZZ9.
039200     03  FILLER                 PIC X(02) VALUE SPACES.
039300     03  FILLER                 PIC X(07) VALUE 'TOTAL: '.
039400     03  IT-TOTAL-FEE           PIC ZZZZ9.99.
039500     03  FILLER                 PIC X(12) VALUE SPACES.
039600
039700 77  FILLER               PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
039800
039900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
040000 PROCEDURE DIVISION.
040100
040200 MAIN-PROGRAM-I.
040300
040400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
040500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
040600        UNTIL WS-FIN-LECTURA
040700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
040800
040900 MAIN-PROGRAM-F. GOBACK.
041000
041100
041200*----  APERTURA DE ARCHIVOS, CARGA DE TABLAS Y ENCABEZADO --------
041300 1000-INICIO-I.
041400
041500     ACCEPT WS-FECHA FROM DATE
041600     MOVE WS-FECHA-DD TO IT-DD
041700     MOVE WS-FECHA-MM TO IT-MM
041800     MOVE WS-FECHA-AA TO IT-AA
041900     MOVE 15          TO WS-CUENTA-LINEA
042000
042100     MOVE 'TALLINN '  TO WCS-CIDADE (1)
042200     MOVE 'TARTU   '  TO WCS-CIDADE (2)
042300     MOVE 'PARNU   '  TO WCS-CIDADE (3)
042400
042500     SET WS-NO-FIN-LECTURA TO TRUE
042600
042700     OPEN INPUT  BASEFEE
042800     OPEN INPUT  EXTRAFEE
042900     OPEN INPUT  CLIMA
043000     OPEN INPUT  PEDIDO
043100     OPEN OUTPUT RESULTA
043200     OPEN OUTPUT LISTADO
043300
043400     IF FS-PEDIDO NOT = '00' OR FS-BASEFEE NOT = '00' OR
043500        FS-EXTRAFEE NOT = '00' OR FS-CLIMA NOT = '00' OR
043600        FS-RESULTA NOT = '00' OR FS-LISTADO NOT = '00'
043700        DISPLAY '* ERROR EN APERTURA DE ARCHIVOS - PGMTARIF'
043800        MOVE 9999 TO RETURN-CODE
043900        SET WS-FIN-LECTURA TO TRUE
044000     END-IF
044100
044200     IF NOT WS-FIN-LECTURA
044300        PERFORM 1100-CARGAR-BASEFEE-I  THRU 1100-CARGAR-BASEFEE-F
044400        PERFORM 1200-CARGAR-EXTRAFEE-I THRU 1200-CARGAR-EXTRAFEE-F
044500        PERFORM 1300-CARGAR-CLIMA-I    THRU 1300-CARGAR-CLIMA-F
044600        PERFORM 6500-IMPRIMIR-TITULOS-I
044700           THRU 6500-IMPRIMIR-TITULOS-F
044800        PERFORM 2100-LEER-I THRU 2100-LEER-F
044900     END-IF.
045000
045100 1000-INICIO-F. EXIT.
045200
045300
045400*----  CARGA LA TABLA DE TARIFAS BASE EN MEMORIA ------------------
045500 1100-CARGAR-BASEFEE-I.
045600
045700     PERFORM 1110-LEER-BASEFEE THRU 1110-LEER-BASEFEE-F
045800        UNTIL FS-BASEFEE-FIN.
045900
046000 1100-CARGAR-BASEFEE-F. EXIT.
046100
046200 1110-LEER-BASEFEE.
046300
046400     READ BASEFEE INTO WS-REG-BASEFEE
046500     IF FS-BASEFEE = '00'
046600        IF WS-CANT-BASE < 50
046700           ADD 1 TO WS-CANT-BASE
046800           MOVE BF-ID         TO WTB-ID (WS-CANT-BASE)
046900           MOVE BF-CITY       TO WTB-CIDADE (WS-CANT-BASE)
047000           MOVE BF-VEHICLE    TO WTB-VEICULO (WS-CANT-BASE)
047100           MOVE BF-FEE-AMOUNT TO WTB-FEE-AMOUNT (WS-CANT-BASE)
047200           MOVE BF-PROHIBITED TO WTB-PROHIBITED (WS-CANT-BASE)
047300           MOVE BF-VALID-FROM TO WTB-VALID-FROM (WS-CANT-BASE)
047400           DISPLAY 'PGMTARIF - BASEFEE CARGADA: '
047500                   WS-REG-BASEFEE-ALFA
047600        ELSE
047700           DISPLAY '* TABLA WS-TAB-BASE LLENA - SE DESCARTA REGLA'
047800        END-IF
047900     ELSE
048000        IF FS-BASEFEE NOT = '10'
048100           DISPLAY '* ERROR EN LECTURA BASEFEE = ' FS-BASEFEE
048200           MOVE 9999 TO RETURN-CODE
048300        END-IF
048400     END-IF.
048500
048600 1110-LEER-BASEFEE-F. EXIT.
048700
048800
048900*----  CARGA LA TABLA DE RECARGOS EN MEMORIA ----------------------
049000 1200-CARGAR-EXTRAFEE-I.
049100
049200     PERFORM 1210-LEER-EXTRAFEE THRU 1210-LEER-EXTRAFEE-F
049300        UNTIL FS-EXTRAFEE-FIN.
049400
049500 1200-CARGAR-EXTRAFEE-F. EXIT.
049600
049700 1210-LEER-EXTRAFEE.
049800
049900     READ EXTRAFEE INTO WS-REG-EXTRAFEE
050000     IF FS-EXTRAFEE = '00'
050100        IF WS-CANT-EXTRA < 100
050200           ADD 1 TO WS-CANT-EXTRA
050300           MOVE EF-ID          TO WTE-ID (WS-CANT-EXTRA)
050400           MOVE EF-METRIC      TO WTE-METRICA (WS-CANT-EXTRA)
050500           MOVE EF-VALUE-TYPE  TO WTE-TIPOVALOR (WS-CANT-EXTRA)
050600           MOVE EF-VALUE-NUM   TO WTE-VALOR-NUM (WS-CANT-EXTRA)
050700           MOVE EF-VALUE-TEXT  TO WTE-TEXTO (WS-CANT-EXTRA)
050800           MOVE EF-VEHICLE     TO WTE-VEICULO (WS-CANT-EXTRA)
050900           MOVE EF-FEE-AMOUNT  TO WTE-FEE-AMOUNT (WS-CANT-EXTRA)
051000           MOVE EF-PROHIBITED  TO WTE-PROHIBITED (WS-CANT-EXTRA)
051100           MOVE EF-VALID-FROM  TO WTE-VALID-FROM (WS-CANT-EXTRA)
051200           MOVE EF-VALID-UNTIL TO WTE-VALID-UNTIL (WS-CANT-EXTRA)
051300           DISPLAY 'PGMTARIF - RECARGO CARGADO: '
051400                   WS-REG-EXTRAFEE-ALFA
051500        ELSE
051600           DISPLAY '* TABLA WS-TAB-EXTRA LLENA - SE DESCARTA REGLA'
051700        END-IF
051800     ELSE
051900        IF FS-EXTRAFEE NOT = '10'
052000           DISPLAY '* ERROR EN LECTURA EXTRAFEE = ' FS-EXTRAFEE
052100           MOVE 9999 TO RETURN-CODE
052200        END-IF
052300     END-IF.
052400
052500 1210-LEER-EXTRAFEE-F. EXIT.
052600
052700
052800*----  CARGA LA TABLA DE OBSERVACIONES CLIMATICAS EN MEMORIA -------
052900 1300-CARGAR-CLIMA-I.
053000
053100     PERFORM 1310-LEER-CLIMA THRU 1310-LEER-CLIMA-F
053200        UNTIL FS-CLIMA-FIN
053300     DISPLAY 'PGMTARIF - OBSERVACIONES CARGADAS: ' WS-CANT-CLIMA.
053400
053500 1300-CARGAR-CLIMA-F. EXIT.
053600
053700 1310-LEER-CLIMA.
053800
053900     READ CLIMA INTO WS-REG-CLIMA
054000     IF FS-CLIMA = '00'
054100        IF WS-CANT-CLIMA < 2000
054200           ADD 1 TO WS-CANT-CLIMA
054300           MOVE WD-STATION-WMO TO WTC-WMO (WS-CANT-CLIMA)
054400           MOVE WD-STATION-NAME TO WTC-NOME (WS-CANT-CLIMA)
054500           MOVE WD-AIR-TEMP    TO WTC-AIR-TEMP (WS-CANT-CLIMA)
054600           MOVE WD-WIND-SPEED  TO WTC-WIND-SPEED (WS-CANT-CLIMA)
054700           MOVE WD-PHENOMENON  TO WTC-PHENOMENON (WS-CANT-CLIMA)
054800           MOVE WD-TIMESTAMP   TO WTC-TIMESTAMP (WS-CANT-CLIMA)
054900           IF WS-CANT-CLIMA = 1
055000              DISPLAY 'PGMTARIF - PRIMERA OBSERVACION CARGADA: '
055100                      WS-REG-CLIMA-ALFA
055200           END-IF
055300        ELSE
055400           DISPLAY '* TABLA WS-TAB-CLIMA LLENA - SE DESCARTA OBS.'
055500        END-IF
055600     ELSE
055700        IF FS-CLIMA NOT = '10'
055800           DISPLAY '* ERROR EN LECTURA CLIMA = ' FS-CLIMA
055900           MOVE 9999 TO RETURN-CODE
056000        END-IF
056100     END-IF.
056200
056300 1310-LEER-CLIMA-F. EXIT.
056400
056500
056600*================================================================
056700*    PROCESO DE CADA SOLICITUD DE TARIFA
056800*================================================================
056900 2000-PROCESO-I.
057000
057100     SET WS-REG-OK      TO TRUE
057200     SET WS-NO-PROIBIDO TO TRUE
057300     MOVE SPACES TO RS-MESSAGE
057400     MOVE ZERO   TO WS-EXTRA-TOTAL
057500     MOVE ZERO   TO WS-TARIFA-TOTAL
057600
057700     PERFORM 8100-TRADUZIR-CIDADE-I  THRU 8100-TRADUZIR-CIDADE-F
057800     PERFORM 8200-TRADUZIR-VEICULO-I THRU 8200-TRADUZIR-VEICULO-F
057900
058000     IF WS-CIUDAD-COD = 'UNKNOWN   ' OR
058100        WS-VEICULO-COD = 'UNKNOWN   '
058200        SET WS-REG-ERRO TO TRUE
058300        MOVE 'Invalid city/vehicle input' TO RS-MESSAGE
058400     END-IF
058500
058600     IF WS-REG-OK
058700        PERFORM 2310-BUSCAR-TARIFA-BASE-I
058800           THRU 2310-BUSCAR-TARIFA-BASE-F
058900     END-IF
059000
059100     IF WS-REG-OK
059200        PERFORM 8300-MAPEAR-ESTACAO-I THRU 8300-MAPEAR-ESTACAO-F
059300        PERFORM 2320-BUSCAR-CLIMA-I   THRU 2320-BUSCAR-CLIMA-F
059400     END-IF
059500
059600     IF WS-REG-OK
059700        MOVE 'AIRTEMP   ' TO WS-METRICA-ATUAL
059800        MOVE WTC-AIR-TEMP (WS-CLIMA-IDX-SEL) TO WS-VALOR-OBSERVADO
059900        PERFORM 2330-AVALIAR-METRICA-I
060000           THRU 2330-AVALIAR-METRICA-F
060100     END-IF
060200
060300     IF WS-REG-OK AND WS-NO-PROIBIDO
060400        MOVE 'WINDSPEED ' TO WS-METRICA-ATUAL
060500        MOVE WTC-WIND-SPEED (WS-CLIMA-IDX-SEL) TO WS-VALOR-OBSERVADO
060600        PERFORM 2330-AVALIAR-METRICA-I
060700           THRU 2330-AVALIAR-METRICA-F
060800     END-IF
060900
061000     IF WS-REG-OK AND WS-NO-PROIBIDO
061100        PERFORM 2340-AVALIAR-FENOMENO-I
061200           THRU 2340-AVALIAR-FENOMENO-F
061300     END-IF
061400
061500     IF WS-REG-OK AND WS-PROIBIDO
061600        SET WS-REG-ERRO TO TRUE
061700        MOVE 'Usage of selected vehicle type is currently forbidden'
061800             TO RS-MESSAGE
061900     END-IF
062000
062100     IF WS-REG-OK
062200        COMPUTE WS-TARIFA-TOTAL = WS-BASE-FEE-SEL + WS-EXTRA-TOTAL
062300     END-IF
062400
062500     PERFORM 2400-GRAVAR-RESULTADO-I THRU 2400-GRAVAR-RESULTADO-F
062600     PERFORM 2500-IMPRIMIR-DETALHE-I THRU 2500-IMPRIMIR-DETALHE-F
062700     PERFORM 2600-ACUMULAR-CIUDADE-I THRU 2600-ACUMULAR-CIUDADE-F
062800     PERFORM 2100-LEER-I             THRU 2100-LEER-F.
062900
063000 2000-PROCESO-F. EXIT.
063100
063200
063300*----  LECTURA DEL ARCHIVO DE SOLICITUDES -------------------------
063400 2100-LEER-I.
063500
063600     READ PEDIDO INTO WS-REG-PEDIDO
063700     EVALUATE FS-PEDIDO
063800        WHEN '00' CONTINUE
063900        WHEN '10' SET WS-FIN-LECTURA TO TRUE
064000        WHEN OTHER
064100           DISPLAY '* ERROR EN LECTURA PEDIDO = ' FS-PEDIDO
064200           MOVE 9999 TO RETURN-CODE
064300           SET WS-FIN-LECTURA TO TRUE
064400     END-EVALUATE.
064500
064600 2100-LEER-F. EXIT.
064700
064800
064900*----  BUSCA LA TARIFA BASE VIGENTE PARA (CIUDAD, VEHICULO) -------
065000 2310-BUSCAR-TARIFA-BASE-I.
065100
065200     SET WS-NO-BASE-ACHADA TO TRUE
065300     MOVE ZERO TO WS-BASE-IDX-SEL
065400     MOVE ZERO TO WS-BASE-VALID-SEL
065500
065600     PERFORM 2315-AVALIAR-BASE THRU 2315-AVALIAR-BASE-F
065700        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CANT-BASE
065800
065900     IF WS-NO-BASE-ACHADA
066000        SET WS-REG-ERRO TO TRUE
066100        MOVE 'Use of selected vehicle is not allowed in specified city'
066200             TO RS-MESSAGE
066300     ELSE
066400        IF WTB-PROHIBITED (WS-BASE-IDX-SEL) = 'Y'
066500           SET WS-REG-ERRO TO TRUE
066600           MOVE 'Use of selected vehicle is not allowed in specified city'
066700                TO RS-MESSAGE
066800        ELSE
066900           MOVE WTB-FEE-AMOUNT (WS-BASE-IDX-SEL) TO WS-BASE-FEE-SEL
067000        END-IF
067100     END-IF.
067200
067300 2310-BUSCAR-TARIFA-BASE-F. EXIT.
067400
067500 2315-AVALIAR-BASE.
067600
067700     IF WTB-CIDADE (WS-IDX) = WS-CIUDAD-COD (1:8) AND
067800        WTB-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8)
067900        IF RQ-TIMESTAMP = ZERO OR
068000           WTB-VALID-FROM (WS-IDX) NOT > RQ-TIMESTAMP
068100           IF WS-NO-BASE-ACHADA OR
068200              WTB-VALID-FROM (WS-IDX) > WS-BASE-VALID-SEL
068300              MOVE WS-IDX TO WS-BASE-IDX-SEL
068400              MOVE WTB-VALID-FROM (WS-IDX) TO WS-BASE-VALID-SEL
068500              SET WS-BASE-ACHADA TO TRUE
068600           END-IF
068700        END-IF
068800     END-IF.
068900
069000 2315-AVALIAR-BASE-F. EXIT.
069100
069200
069300*----  BUSCA LA OBSERVACION CLIMATICA MAS RECIENTE DE LA ESTACION -
069400 2320-BUSCAR-CLIMA-I.
069500
069600     SET WS-NO-CLIMA-ACHADA TO TRUE
069700     MOVE ZERO TO WS-CLIMA-IDX-SEL
069800     MOVE ZERO TO WS-CLIMA-TS-SEL
069900
070000     PERFORM 2325-AVALIAR-CLIMA THRU 2325-AVALIAR-CLIMA-F
070100        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CANT-CLIMA
070200
070300     IF WS-NO-CLIMA-ACHADA
070400        SET WS-REG-ERRO TO TRUE
070500        MOVE 'No valid weather data recorded' TO RS-MESSAGE
070600     END-IF.
070700
070800 2320-BUSCAR-CLIMA-F. EXIT.
070900
071000 2325-AVALIAR-CLIMA.
071100
071200     IF WTC-WMO (WS-IDX) = WL-EST-WMO
071300        IF RQ-TIMESTAMP = ZERO OR
071400           WTC-TIMESTAMP (WS-IDX) NOT > RQ-TIMESTAMP
071500           IF WS-NO-CLIMA-ACHADA OR
071600              WTC-TIMESTAMP (WS-IDX) > WS-CLIMA-TS-SEL
071700              MOVE WS-IDX TO WS-CLIMA-IDX-SEL
071800              MOVE WTC-TIMESTAMP (WS-IDX) TO WS-CLIMA-TS-SEL
071900              SET WS-CLIMA-ACHADA TO TRUE
072000           END-IF
072100        END-IF
072200     END-IF.
072300
072400 2325-AVALIAR-CLIMA-F. EXIT.
072500
072600
072700*----  EVALUA LOS RECARGOS FROM/UNTIL DE UNA METRICA NUMERICA -----
072800 2330-AVALIAR-METRICA-I.
072900
073000     SET WS-NO-FROM-ACHADA TO TRUE
073100     MOVE ZERO TO WS-FROM-IDX-SEL
073200     MOVE ZERO TO WS-FROM-VALOR-SEL
073300     PERFORM 2332-AVALIAR-FROM THRU 2332-AVALIAR-FROM-F
073400        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CANT-EXTRA
073500
073600     SET WS-NO-UNTIL-ACHADA TO TRUE
073700     MOVE ZERO TO WS-UNTIL-IDX-SEL
073800     MOVE ZERO TO WS-UNTIL-VALOR-SEL
073900     PERFORM 2334-AVALIAR-UNTIL THRU 2334-AVALIAR-UNTIL-F
074000        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CANT-EXTRA
074100
074200     IF WS-FROM-ACHADA
074300        IF WTE-PROHIBITED (WS-FROM-IDX-SEL) = 'Y'
074400           SET WS-PROIBIDO TO TRUE
074500        ELSE
074600           ADD WTE-FEE-AMOUNT (WS-FROM-IDX-SEL) TO WS-EXTRA-TOTAL
074700        END-IF
074800     END-IF
074900
075000     IF NOT WS-PROIBIDO AND WS-UNTIL-ACHADA
075100        IF WTE-PROHIBITED (WS-UNTIL-IDX-SEL) = 'Y'
075200           SET WS-PROIBIDO TO TRUE
075300        ELSE
075400           ADD WTE-FEE-AMOUNT (WS-UNTIL-IDX-SEL) TO WS-EXTRA-TOTAL
075500        END-IF
075600     END-IF.
075700
075800 2330-AVALIAR-METRICA-F. EXIT.
075900
076000 2332-AVALIAR-FROM.
076100
076200     IF WTE-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8)    AND
076300        WTE-METRICA (WS-IDX) = WS-METRICA-ATUAL         AND
076400        WTE-TIPOVALOR (WS-IDX) = 'FROM      '
076500        IF (RQ-TIMESTAMP = ZERO AND
076600            WTE-VALID-UNTIL (WS-IDX) = ZERO) OR
076700           (RQ-TIMESTAMP NOT = ZERO AND
076800            WTE-VALID-FROM (WS-IDX) NOT > RQ-TIMESTAMP AND
076900            (WTE-VALID-UNTIL (WS-IDX) = ZERO OR
077000             WTE-VALID-UNTIL (WS-IDX) > RQ-TIMESTAMP))
077100           IF WTE-VALOR-NUM (WS-IDX) NOT > WS-VALOR-OBSERVADO
077200              IF WS-NO-FROM-ACHADA OR
077300                 WTE-VALOR-NUM (WS-IDX) > WS-FROM-VALOR-SEL
077400                 MOVE WS-IDX TO WS-FROM-IDX-SEL
077500                 MOVE WTE-VALOR-NUM (WS-IDX) TO WS-FROM-VALOR-SEL
077600                 SET WS-FROM-ACHADA TO TRUE
077700              END-IF
077800           END-IF
077900        END-IF
078000     END-IF.
078100
078200 2332-AVALIAR-FROM-F. EXIT.
078300
078400 2334-AVALIAR-UNTIL.
078500
078600     IF WTE-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8)    AND
078700        WTE-METRICA (WS-IDX) = WS-METRICA-ATUAL         AND
078800        WTE-TIPOVALOR (WS-IDX) = 'UNTIL     '
078900        IF (RQ-TIMESTAMP = ZERO AND
079000            WTE-VALID-UNTIL (WS-IDX) = ZERO) OR
079100           (RQ-TIMESTAMP NOT = ZERO AND
079200            WTE-VALID-FROM (WS-IDX) NOT > RQ-TIMESTAMP AND
079300            (WTE-VALID-UNTIL (WS-IDX) = ZERO OR
079400             WTE-VALID-UNTIL (WS-IDX) > RQ-TIMESTAMP))
079500           IF WTE-VALOR-NUM (WS-IDX) NOT < WS-VALOR-OBSERVADO
079600              IF WS-NO-UNTIL-ACHADA OR
079700                 WTE-VALOR-NUM (WS-IDX) < WS-UNTIL-VALOR-SEL
079800                 MOVE WS-IDX TO WS-UNTIL-IDX-SEL
079900                 MOVE WTE-VALOR-NUM (WS-IDX) TO WS-UNTIL-VALOR-SEL
080000                 SET WS-UNTIL-ACHADA TO TRUE
080100              END-IF
080200           END-IF
080300        END-IF
080400     END-IF.
080500
080600 2334-AVALIAR-UNTIL-F. EXIT.
080700
080800
080900*----  EVALUA EL RECARGO POR FENOMENO METEOROLOGICO ----------------
081000 2340-AVALIAR-FENOMENO-I.
081100
081200     SET WS-NO-FEN-ACHADA TO TRUE
081300
081400     IF WTC-PHENOMENON (WS-CLIMA-IDX-SEL) NOT = SPACES
081500        MOVE WTC-PHENOMENON (WS-CLIMA-IDX-SEL) TO WS-FEN-OBS
081600        IF WS-FEN-OBS (1:1) IS NOT MAYUSCULAS
081700           DISPLAY 'PGMTARIF - FENOMENO CARGADO SIN NORMALIZAR: '
081800                   WS-FEN-OBS
081900        END-IF
082000        INSPECT WS-FEN-OBS CONVERTING WS-ALFA-MINUSCULAS
082100                                    TO WS-ALFA-MAYUSCULAS
082200        PERFORM 2342-AVALIAR-FEN-REGRA
082300           THRU 2342-AVALIAR-FEN-REGRA-F
082400           VARYING WS-IDX FROM 1 BY 1
082500           UNTIL WS-IDX > WS-CANT-EXTRA OR WS-FEN-ACHADA
082600        IF WS-FEN-ACHADA
082700           IF WTE-PROHIBITED (WS-IDX-FEN-SEL) = 'Y'
082800              SET WS-PROIBIDO TO TRUE
082900           ELSE
083000              ADD WTE-FEE-AMOUNT (WS-IDX-FEN-SEL) TO WS-EXTRA-TOTAL
083100           END-IF
083200        END-IF
083300     END-IF.
083400
083500 2340-AVALIAR-FENOMENO-F. EXIT.
083600
083700 2342-AVALIAR-FEN-REGRA.
083800
083900     IF WTE-VEICULO (WS-IDX) = WS-VEICULO-COD (1:8)    AND
084000        WTE-METRICA (WS-IDX) = 'PHENOMENON'             AND
084100        WTE-TIPOVALOR (WS-IDX) = 'PHENOMENON'
084200        IF (RQ-TIMESTAMP = ZERO AND
084300            WTE-VALID-UNTIL (WS-IDX) = ZERO) OR
084400           (RQ-TIMESTAMP NOT = ZERO AND
084500            WTE-VALID-FROM (WS-IDX) NOT > RQ-TIMESTAMP AND
084600            (WTE-VALID-UNTIL (WS-IDX) = ZERO OR
084700             WTE-VALID-UNTIL (WS-IDX) > RQ-TIMESTAMP))
084800           MOVE WTE-TEXTO (WS-IDX) TO WS-FEN-TAB
084900           INSPECT WS-FEN-TAB CONVERTING WS-ALFA-MINUSCULAS
085000                                       TO WS-ALFA-MAYUSCULAS
085100           IF WS-FEN-TAB = WS-FEN-OBS
085200              MOVE WS-IDX TO WS-IDX-FEN-SEL
085300              SET WS-FEN-ACHADA TO TRUE
085400           END-IF
085500        END-IF
085600     END-IF.
085700
085800 2342-AVALIAR-FEN-REGRA-F. EXIT.
085900
086000
086100*----  GRABA EL REGISTRO DE RESULTADO -------------------------------
086200 2400-GRAVAR-RESULTADO-I.
086300
086400     MOVE WS-CIUDAD-COD (1:8)  TO RS-CITY
086500     MOVE WS-VEICULO-COD (1:8) TO RS-VEHICLE
086600
086700     IF WS-REG-OK
086800        MOVE 'OK'            TO RS-STATUS
086900        MOVE WS-TARIFA-TOTAL TO RS-TOTAL-FEE
087000     ELSE
087100        MOVE 'ER'  TO RS-STATUS
087200        MOVE ZERO  TO RS-TOTAL-FEE
087300     END-IF
087400
087500     WRITE REG-RESULTA FROM WS-REG-RESULTA
087600     IF FS-RESULTA NOT = '00'
087700        DISPLAY '* ERROR EN GRABAR RESULTA = ' FS-RESULTA
087800        MOVE 9999 TO RETURN-CODE
087900        SET WS-FIN-LECTURA TO TRUE
088000     END-IF.
088100
088200 2400-GRAVAR-RESULTADO-F. EXIT.
088300
088400
088500*----  IMPRIME LA LINEA DE DETALLE DEL INFORME ----------------------
088600 2500-IMPRIMIR-DETALHE-I.
088700
088800     IF WS-CUENTA-LINEA GREATER 15
088900        PERFORM 6500-IMPRIMIR-TITULOS-I
089000           THRU 6500-IMPRIMIR-TITULOS-F
089100     END-IF
089200
089300     MOVE RS-CITY      TO LD-CITY
089400     MOVE RS-VEHICLE   TO LD-VEHICLE
089500     MOVE RS-STATUS    TO LD-STATUS
089600     MOVE RS-TOTAL-FEE TO LD-FEE
089700     MOVE RS-MESSAGE (1:48) TO LD-MSG
089800
089900     WRITE REG-SALIDA FROM IMP-LINDET AFTER 1
090000
090100     ADD 1 TO WS-CUENTA-LINEA.
090200
090300 2500-IMPRIMIR-DETALHE-F. EXIT.
090400
090500
090600*----  ACUMULA TOTALES GENERALES Y SUBTOTAL POR CIUDAD -------------
090700 2600-ACUMULAR-CIUDADE-I.
090800
090900     ADD 1 TO WS-CANT-PEDIDOS
091000
091100     IF WS-REG-OK
091200        ADD 1 TO WS-CANT-OK
091300        ADD WS-TARIFA-TOTAL TO WS-TOTAL-FEE-GERAL
091400     ELSE
091500        ADD 1 TO WS-CANT-ER
091600     END-IF
091700
091800     PERFORM 2610-ACUMULAR-UMA-CIDADE THRU 2610-ACUMULAR-UMA-CIDADE-F
091900        VARYING WS-IDX FROM 1 BY 1
092000        UNTIL WS-IDX > 3 OR RS-CITY = WCS-CIDADE (WS-IDX).
092100
092200 2600-ACUMULAR-CIUDADE-F. EXIT.
092300
092400 2610-ACUMULAR-UMA-CIDADE.
092500
092600     IF RS-CITY = WCS-CIDADE (WS-IDX)
092700        ADD 1 TO WCS-CANT (WS-IDX)
092800        IF WS-REG-OK
092900           ADD WS-TARIFA-TOTAL TO WCS-TOTAL (WS-IDX)
093000        END-IF
093100     END-IF.
093200
093300 2610-ACUMULAR-UMA-CIDADE-F. EXIT.
093400
093500
093600*----  TRADUCCIONES AUXILIARES VIA PGMXLATE --------------------------
093700 8100-TRADUZIR-CIDADE-I.
093800
093900     MOVE 'C'               TO WL-TRAD-TIPO
094000     MOVE RQ-CITY-TEXT      TO WL-TRAD-ENTRADA
094100     CALL WS-PGM-XLATE USING WS-LK-TRADUCAO
094200     MOVE WL-TRAD-SAIDA     TO WS-CIUDAD-COD.
094300
094400 8100-TRADUZIR-CIDADE-F. EXIT.
094500
094600 8200-TRADUZIR-VEICULO-I.
094700
094800     MOVE 'V'               TO WL-TRAD-TIPO
094900     MOVE RQ-VEHICLE-TEXT   TO WL-TRAD-ENTRADA
095000     CALL WS-PGM-XLATE USING WS-LK-TRADUCAO
095100     MOVE WL-TRAD-SAIDA     TO WS-VEICULO-COD.
095200
095300 8200-TRADUZIR-VEICULO-F. EXIT.
095400
095500
095600*----  MAPEO CIUDAD -> ESTACION WMO VIA PGMWSTA -----------------------
095700 8300-MAPEAR-ESTACAO-I.
095800
095900     MOVE 'C'                 TO WL-EST-TIPO
096000     MOVE WS-CIUDAD-COD (1:8) TO WL-EST-CIDADE
096100     CALL WS-PGM-WSTA USING WS-LK-ESTACAO.
096200
096300 8300-MAPEAR-ESTACAO-F. EXIT.
096400
096500
096600*----  ENCABEZADO DE PAGINA DEL INFORME --------------------------
096700 6500-IMPRIMIR-TITULOS-I.
096800
096900     MOVE WS-CUENTA-PAGINA TO IT-PAGINA
097000     ADD 1 TO WS-CUENTA-PAGINA
097100     MOVE 1 TO WS-CUENTA-LINEA
097200
097300     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
097400     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1
097500     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
097600     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
097700
097800 6500-IMPRIMIR-TITULOS-F. EXIT.
097900
098000
098100*----  IMPRIME SUBTOTALES POR CIUDAD Y TOTALES GENERALES ----------
098200 9990-IMPRIMIR-TOTAIS-I.
098300
098400     WRITE REG-SALIDA FROM WS-LINE AFTER 1
098500
098600     PERFORM 9992-IMPRIMIR-UMA-CIDADE THRU 9992-IMPRIMIR-UMA-CIDADE-F
098700        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
098800
098900     WRITE REG-SALIDA FROM WS-LINE AFTER 1
099000
099100     MOVE WS-CANT-PEDIDOS    TO IT-CANT-PEDIDOS
099200     MOVE WS-CANT-OK         TO IT-CANT-OK
099300     MOVE WS-CANT-ER         TO IT-CANT-ER
099400     MOVE WS-TOTAL-FEE-GERAL TO IT-TOTAL-FEE
099500     WRITE REG-SALIDA FROM IMP-TOTALGERAL AFTER 1
099600     WRITE REG-SALIDA FROM WS-LINE AFTER 1.
099700
099800 9990-IMPRIMIR-TOTAIS-F. EXIT.
099900
100000 9992-IMPRIMIR-UMA-CIDADE.
100100
100200     MOVE WCS-CIDADE (WS-IDX) TO IC-CIUDADE
100300     MOVE WCS-CANT (WS-IDX)   TO IC-CANT
100400     MOVE WCS-TOTAL (WS-IDX)  TO IC-TOTAL
100500     WRITE REG-SALIDA FROM IMP-CORTE-CIUDADE AFTER 1.
100600
100700 9992-IMPRIMIR-UMA-CIDADE-F. EXIT.
100800
100900
101000*--------------------------------------------------------------
101100 9999-FINAL-I.
101200
101300     PERFORM 9990-IMPRIMIR-TOTAIS-I THRU 9990-IMPRIMIR-TOTAIS-F
101400
101500     DISPLAY '=============================================='
101600     DISPLAY 'TOTAL PEDIDOS PROCESADOS = ' WS-CANT-PEDIDOS
101700     DISPLAY 'TOTAL OK                 = ' WS-CANT-OK
101800     DISPLAY 'TOTAL ER                 = ' WS-CANT-ER
101900     DISPLAY 'TOTAL TARIFAS (OK)       = ' WS-TOTAL-FEE-GERAL
102000
102100     CLOSE PEDIDO
102200     CLOSE BASEFEE
102300     CLOSE EXTRAFEE
102400     CLOSE CLIMA
102500     CLOSE RESULTA
102600     CLOSE LISTADO.
102700
102800 9999-FINAL-F. EXIT.
